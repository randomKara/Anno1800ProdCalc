000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - ENGENHARIA DE PRODUCAO               *
000300* DATA.......: 05/02/1991                                       *
000400* DESCRICAO..: BOOK DE CADASTRO DE MODIFICADORES DE PRODUCAO     *
000500* NOME.......: COPY012A                                         *
000600* TAMANHO....: 01002                                            *
000700*----------------------------------------------------------------*
000800* MD-TARGET-TAG (5)  = TAGS DE PREDIO ALCANCADAS PELO MODIFIC.   *
000900* MD-EFEITO     (5)  = EFEITOS APLICADOS QUANDO SELECIONADO      *
001000*    MD-EF-TIPO  'PROD' PRODUTIVIDADE   'WRKR' MAO DE OBRA       *
001100*                'REPL' TROCA DE INSUMO  'XOUT' SAIDA EXTRA      *
001200*----------------------------------------------------------------*
001300* 19/03/1995 MAZ  CH-0922  INCLUSAO DO EFEITO XOUT (SAIDA EXTRA) *
001400* 14/06/1999 RCF  CH-1203  VIRADA DO MILENIO - SEM IMPACTO DATAS *
001500******************************************************************
001600 01  COPY012A-HEADER.
001700     05  COPY012A-COD-BOOK      PIC X(08) VALUE 'COPY012A'.
001800     05  COPY012A-TAM-BOOK      PIC 9(05) VALUE 01002.
001900 01  COPY012A-REGISTRO.
002000     05  COPY012A-QTDE-MODIF    PIC 9(02) COMP VALUE ZERO.
002100     05  FILLER                 PIC X(04).
002200     05  COPY012A-TAB-MODIF OCCURS 20 TIMES
002300                            INDEXED BY COPY012A-IDX-MODIF.
002400         10  MD-NOME            PIC X(20).
002500         10  MD-QTDE-TAG        PIC 9(02).
002600         10  MD-TARGET-TAG OCCURS 5 TIMES
002700                           INDEXED BY COPY012A-IDX-MTAG PIC X(12).
002800         10  MD-QTDE-EFEITO     PIC 9(02).
002900         10  MD-EFEITO OCCURS 5 TIMES
003000                      INDEXED BY COPY012A-IDX-EFEITO.
003100             15  MD-EF-TIPO        PIC X(04).
003200                 88  MD-EF-E-PROD        VALUE 'PROD'.
003300                 88  MD-EF-E-WRKR        VALUE 'WRKR'.
003400                 88  MD-EF-E-REPL        VALUE 'REPL'.
003500                 88  MD-EF-E-XOUT        VALUE 'XOUT'.
003600             15  MD-EF-VALOR       PIC S9(3)V9(4).
003700             15  MD-EF-BEM-1       PIC X(20).
003800             15  MD-EF-BEM-2       PIC X(20).
003900         10  FILLER             PIC X(08).
