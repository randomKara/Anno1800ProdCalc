000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - ENGENHARIA DE PRODUCAO               *
000300* DATA.......: 05/02/1991                                       *
000400* DESCRICAO..: BOOK DE CADASTRO DE PREDIOS DE PRODUCAO           *
000500* NOME.......: COPY011A                                         *
000600* TAMANHO....: 01002                                            *
000700*----------------------------------------------------------------*
000800* UM PREDIO = UMA RECEITA (INSUMOS DE ENTRADA / PRODUTOS SAIDA)  *
000900* BD-TAG        (5)  = MARCADORES PARA ALVO DE MODIFICADORES     *
001000* BD-LOCAL      (3)  = LOCAIS ONDE O PREDIO PODE SER CONSTRUIDO   *
001100* BD-INSUMO-*   (5)  = INSUMOS CONSUMIDOS, TON/MIN               *
001200* BD-SAIDA-*    (5)  = PRODUTOS GERADOS, TON/MIN                 *
001300*----------------------------------------------------------------*
001400* 11/11/1994 MAZ  CH-0871  INCLUSAO DO FLAG ELETRIFICAVEL        *
001500* 30/07/1998 DPS  CH-1189  AMPLIACAO PARA 5 INSUMOS E 5 SAIDAS    *
001600* 11/01/1999 RCF  CH-1203  VIRADA DO MILENIO - SEM IMPACTO DATAS  *
001650* 12/04/2004 JFS  CH-1477  FLAG ELETRIFICAVEL PASSA DE 'S' P/ 'Y',*
001660*                          CASANDO COM O FLAG DE BEM BRUTO        *
001670*                          (COPY010A) NO MESMO LAYOUT DE TROCA.   *
001700******************************************************************
001800 01  COPY011A-HEADER.
001900     05  COPY011A-COD-BOOK       PIC X(08) VALUE 'COPY011A'.
002000     05  COPY011A-TAM-BOOK       PIC 9(05) VALUE 01002.
002100 01  COPY011A-REGISTRO.
002200     05  COPY011A-QTDE-PREDIO    PIC 9(02) COMP VALUE ZERO.
002300     05  FILLER                  PIC X(04).
002400     05  COPY011A-TAB-PREDIO OCCURS 50 TIMES
002500                             INDEXED BY COPY011A-IDX-PREDIO.
002600         10  BD-NOME             PIC X(20).
002700         10  BD-CICLO-SEG        PIC 9(04).
002800         10  BD-ELETRIFICAVEL    PIC X(01).
002900             88  BD-E-ELETRIFICAVEL    VALUE 'Y'.
003000         10  BD-MAO-OBRA-QTD     PIC 9(05).
003100         10  BD-MAO-OBRA-TIPO    PIC X(12).
003200         10  BD-QTDE-TAG         PIC 9(02).
003300         10  BD-TAG OCCURS 5 TIMES
003400                    INDEXED BY COPY011A-IDX-TAG   PIC X(12).
003500         10  BD-QTDE-LOCAL       PIC 9(02).
003600         10  BD-LOCAL OCCURS 3 TIMES
003700                      INDEXED BY COPY011A-IDX-LOCAL PIC X(12).
003800         10  BD-QTDE-INSUMO      PIC 9(02).
003900         10  BD-INSUMO OCCURS 5 TIMES
004000                       INDEXED BY COPY011A-IDX-INSUMO.
004100             15  BD-INSUMO-BEM      PIC X(20).
004200             15  BD-INSUMO-TAXA     PIC S9(5)V9(4).
004300         10  BD-QTDE-SAIDA       PIC 9(02).
004400         10  BD-SAIDA OCCURS 5 TIMES
004500                      INDEXED BY COPY011A-IDX-SAIDA.
004600             15  BD-SAIDA-BEM       PIC X(20).
004700             15  BD-SAIDA-TAXA      PIC S9(5)V9(4).
004800         10  FILLER              PIC X(06).
