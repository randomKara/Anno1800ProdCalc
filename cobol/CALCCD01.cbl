000010******************************************************************
000020* PROGRAMADOR: M. AZEVEDO - ENGENHARIA DE PRODUCAO               *
000030* DATA.......: 12/02/1991                                       *
000040* DESCRICAO..: MOTOR DE CALCULO DA ARVORE DE PRODUCAO.           *
000050*              EXPANDE UMA META (BEM + TAXA) NO CENARIO BASE     *
000060*              OU OTIMIZADO, NIVEL POR NIVEL, ATE OS BENS        *
000070*              BRUTOS, CALCULANDO PREDIOS E MAO DE OBRA.         *
000080* NOME.......: CALCCD01                                         *
000090* OBS.....   : CHAMADO POR PROG050A - UMA CHAMADA POR CENARIO.   *
000100*              A RECURSAO DO ESTUDO ORIGINAL E SIMULADA POR      *
000110*              PILHA (BOOK COPY014A) - VER SECAO 1000.           *
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID.    CALCCD01.
000150 AUTHOR.        M. AZEVEDO.
000160 INSTALLATION.  ENGENHARIA DE PRODUCAO.
000170 DATE-WRITTEN.  12/02/1991.
000180 DATE-COMPILED.
000190 SECURITY.      USO INTERNO - ENGENHARIA DE PRODUCAO.
000200******************************************************************
000210* HISTORICO DE ALTERACOES                                        *
000220*----------------------------------------------------------------*
000230* DATA       PROG  CHAMADO    DESCRICAO                          *
000240*----------------------------------------------------------------*
000250* 12/02/1991 MAZ   CH-0002    VERSAO INICIAL - SO CENARIO BASE    CALCCD01
000260* 19/03/1995 MAZ   CH-0922    INCLUI CENARIO OTIMIZADO E REGRA DE CALCCD01
000270*                             SELECAO DE MELHOR MODIFICADOR       CALCCD01
000280* 27/05/1997 MAZ   CH-1055    TROCA DE INSUMO (REPL) E SAIDA      CALCCD01
000290*                             EXTRA (XOUT) PASSAM A SER APLICADOS CALCCD01
000300*                             NA ORDEM DOS MODIFICADORES          CALCCD01
000310* 14/06/1999 RCF   CH-1203    VIRADA DO MILENIO - REVISAO GERAL   CALCCD01
000320*                             DE DATAS - SEM IMPACTO NESTE PGM    CALCCD01
000330* 22/09/2003 LSN   CH-1455    MANTIDA DE PROPOSITO A DIVISAO EM   CALCCD01
000340*                             DOBRO POR 60 NO CALCULO DA SAIDA    CALCCD01
000350*                             EXTRA (XOUT) - E A FORMULA DO ESTU- CALCCD01
000360*                             DO DE ENGENHARIA, NAO CORRIGIR.     CALCCD01
000370* 12/04/2004 JFS   CH-1477    SAIDA EXTRA (XOUT) PASSA A PROCURAR CALCCD01
000380*                             O BEM NA RECEITA EFETIVA ANTES DE  CALCCD01
000390*                             CRIAR SLOT NOVO - SOMA NA SAIDA JA  CALCCD01
000400*                             EXISTENTE QUANDO O PREDIO JA A TEM. CALCCD01
000410* 03/05/2004 JFS   CH-1483    FLAG DE BEM BRUTO NO NO CALCULADO  CALCCD01
000420*                             (NODE-RAW-FLAG) PASSA DE 'S' P/    CALCCD01
000430*                             'Y', MESMO AJUSTE DO CH-1477 EM    CALCCD01
000440*                             COPY010A/COPY011A - TINHA FICADO   CALCCD01
000450*                             DE FORA NAQUELA RODADA.            CALCCD01
000460* 21/05/2004 JFS   CH-1490    PARAGRAFOS RENUMERADOS PARA O      CALCCD01
000470*                             PADRAO DA OFICINA (0000/NNNN/NNN1) CALCCD01
000480*                             E INCLUIDO O 9999-FINALIZAR; OS    CALCCD01
000490*                             PARAMETROS DE RETORNO NA LINKAGE   CALCCD01
000500*                             PASSAM A SEGUIR O NOME DO PROGRAMA CALCCD01
000510*                             (SEM PREFIXO LK-), COMO NO PROGDATA CALCCD01
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.   IBM-370.
000550 OBJECT-COMPUTER.   IBM-370.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600*----------------------------------------------------------------*
000610*    VALORES DO NO CORRENTE, RETIRADOS DA PILHA                  *
000620*----------------------------------------------------------------*
000630 01  WRK-CUR-BEM                 PIC X(20).
000640 01  WRK-CUR-TAXA                PIC S9(07)V9(4).
000650 01  WRK-CUR-PROF                PIC 9(02) COMP.
000660 01  WRK-PROF-TEMP               PIC 9(02) COMP.
000670*----------------------------------------------------------------*
000680*    FLAGS DE BUSCA                                               *
000690*----------------------------------------------------------------*
000700 01  WRK-ACHOU-BEM               PIC X(01) VALUE 'N'.
000710 01  WRK-ACHOU-PREDIO            PIC X(01) VALUE 'N'.
000720 01  WRK-ACHOU-MODIF             PIC X(01) VALUE 'N'.
000730 01  WRK-MODIF-APLICAVEL         PIC X(01) VALUE 'N'.
000740 01  WRK-TEM-OLDWORLD            PIC X(01) VALUE 'N'.
000750 01  WRK-ACHOU-INSUMO            PIC X(01) VALUE 'N'.
000760 01  WRK-ACHOU-SAIDA             PIC X(01) VALUE 'N'.
000770*----------------------------------------------------------------*
000780*    SUBSCRITOS E CONTADORES DE TRABALHO                         *
000790*----------------------------------------------------------------*
000800 01  WRK-SUBSCRITOS.
000810     05  WRK-IDX-PREDIO          PIC 9(02) COMP.
000820     05  WRK-IDX-SAIDA-T         PIC 9(02) COMP.
000830     05  WRK-IDX-MODIF-T         PIC 9(02) COMP.
000840     05  WRK-IDX-MTAG            PIC 9(02) COMP.
000850     05  WRK-IDX-BTAG            PIC 9(02) COMP.
000860     05  WRK-IDX-TAG             PIC 9(02) COMP.
000870     05  WRK-IDX-EFEITO          PIC 9(02) COMP.
000880     05  WRK-IDX-INSUMO          PIC 9(02) COMP.
000890     05  WRK-IDX-SAIDA           PIC 9(02) COMP.
000900     05  WRK-IDX-SELMOD          PIC 9(02) COMP.
000910     05  WRK-IDX-BUSCA           PIC 9(02) COMP.
000920 01  WRK-NOME-MODIF-BUSCA        PIC X(20).
000930 01  WRK-NOME-BEM-BUSCA          PIC X(20).
000940*----------------------------------------------------------------*
000950*    SELECAO DE MODIFICADORES (OTIMIZADO)                        *
000960*----------------------------------------------------------------*
000970 01  WRK-MOD-QTDE                PIC 9(02) VALUE ZERO.
000980 01  WRK-MOD-SELEC-TAB OCCURS 3 TIMES.
000990     05  WRK-MOD-SELEC-IDX       PIC 9(02) COMP.
001000     05  WRK-MOD-SELEC-NOME      PIC X(20).
001010*----------------------------------------------------------------*
001020*    RECEITA EFETIVA DO PREDIO CORRENTE (BASE OU MODIFICADA)      *
001030*----------------------------------------------------------------*
001040 01  WRK-EFF-QTDE-INSUMO         PIC 9(02) VALUE ZERO.
001050 01  WRK-EFF-INSUMO-TAB OCCURS 5 TIMES.
001060     05  WRK-EFF-INSUMO-BEM      PIC X(20).
001070     05  WRK-EFF-INSUMO-TAXA     PIC S9(07)V9(4).
001080 01  WRK-EFF-QTDE-SAIDA          PIC 9(02) VALUE ZERO.
001090 01  WRK-EFF-SAIDA-TAB OCCURS 5 TIMES.
001100     05  WRK-EFF-SAIDA-BEM       PIC X(20).
001110     05  WRK-EFF-SAIDA-TAXA      PIC S9(07)V9(4).
001120 01  WRK-PRODUTIVIDADE           PIC S9(03)V9(4).
001130 01  WRK-MAO-OBRA-QTD            PIC 9(05).
001140 01  WRK-MAO-OBRA-TIPO           PIC X(12).
001150 01  WRK-SOMA-PROD               PIC S9(03)V9(4).
001160 01  WRK-SOMA-WRKR               PIC S9(03)V9(4).
001170 01  WRK-CICLOS-MINUTO           PIC S9(05)V9(4).
001180 01  WRK-EXTRA-TAXA              PIC S9(07)V9(4).
001190*----------------------------------------------------------------*
001200*    CALCULO DO NO                                                *
001210*----------------------------------------------------------------*
001220 01  WRK-TAXA-SAIDA-EFETIVA      PIC S9(07)V9(4).
001230 01  WRK-QTD-PREDIOS             PIC S9(07)V9(4).
001240 01  WRK-TOTAL-MAO-OBRA          PIC S9(09)V9(4).
001250*----------------------------------------------------------------*
001260*    PREPARACAO DE EMPILHAMENTO                                   *
001270*----------------------------------------------------------------*
001280 01  WRK-PUSH-BEM                PIC X(20).
001290 01  WRK-PUSH-TAXA               PIC S9(07)V9(4).
001300 01  WRK-PUSH-PROF               PIC 9(02) COMP.
001310*----------------------------------------------------------------*
001320*    REDEFINES - VISAO NUMERICA DA PRODUTIVIDADE EM PERCENTUAL    *
001330*    (USADA SO NA IMPRESSAO DE DEBUG - VER 1205)                  *
001340*----------------------------------------------------------------*
001350 01  WRK-PRODUT-AREA.
001360     05  WRK-PRODUT-AREA-NUM     PIC S9(03)V9(4).
001370 01  WRK-PRODUT-PCT REDEFINES WRK-PRODUT-AREA
001380                               PIC S9(07).
001390 01  WRK-MAO-OBRA-AREA.
001400     05  WRK-MAO-OBRA-AREA-NUM   PIC 9(05).
001410 01  WRK-MAO-OBRA-DISPLAY REDEFINES WRK-MAO-OBRA-AREA
001420                               PIC X(05).
001430 01  WRK-CICLOS-AREA.
001440     05  WRK-CICLOS-AREA-NUM     PIC S9(05)V9(4).
001450 01  WRK-CICLOS-DISPLAY REDEFINES WRK-CICLOS-AREA
001460                               PIC X(09).
001470*----------------------------------------------------------------*
001480 01  WRK-RETURN-CODE             PIC S9(4) COMP VALUE ZERO.
001490
001500 LINKAGE SECTION.
001510 COPY COPY010A.
001520 COPY COPY011A.
001530 COPY COPY012A.
001540 COPY COPY013A.
001550 COPY COPY014A.
001560 01  CALCCD01-OTIMIZADO          PIC X(01).
001570     88  CALCCD01-E-OTIMIZADO     VALUE 'S'.
001580 01  CALCCD01-RETCODE             PIC S9(4) COMP.
001590
001600 PROCEDURE DIVISION USING COPY010A-REGISTRO
001610                           COPY011A-REGISTRO
001620                           COPY012A-REGISTRO
001630                           COPY013A-REGISTRO
001640                           CALCCD01-OTIMIZADO
001650                           COPY014A-ARVORE
001660                           CALCCD01-RETCODE.
001670*----------------------------------------------------------------*
001680*    PROCESSAMENTO PRINCIPAL - EXPANDE UMA META COMPLETA          *
001690*----------------------------------------------------------------*
001700*> cobol-lint CL002 0000-processar
001710 0000-PROCESSAR                  SECTION.
001720*----------------------------------------------------------------*
001730     MOVE ZERO                   TO WRK-RETURN-CODE
001740     MOVE ZERO                   TO ND-ARVORE-QTDE
001750     MOVE ZERO                   TO ND-PILHA-TOPO
001760     MOVE TG-BEM                  TO WRK-PUSH-BEM
001770     MOVE TG-TAXA                 TO WRK-PUSH-TAXA
001780     MOVE ZERO                    TO WRK-PUSH-PROF
001790     PERFORM 1950-EMPILHAR THRU 1950-END
001800     PERFORM 1000-EXPANDIR-CADEIA THRU 1000-END
001810        UNTIL ND-PILHA-TOPO = ZERO
001820     MOVE WRK-RETURN-CODE         TO CALCCD01-RETCODE
001830     PERFORM 9999-FINALIZAR THRU 9999-END
001840     .
001850*----------------------------------------------------------------*
001860*> cobol-lint CL002 0000-end
001870 0000-END.                       EXIT.
001880*----------------------------------------------------------------*
001890
001900*----------------------------------------------------------------*
001910*    DESEMPILHA UM NO PENDENTE E RESOLVE                         *
001920*----------------------------------------------------------------*
001930 1000-EXPANDIR-CADEIA            SECTION.
001940*----------------------------------------------------------------*
001950     SET COPY014A-IDX-PILHA      TO ND-PILHA-TOPO
001960     MOVE ND-PILHA-BEM (COPY014A-IDX-PILHA)     TO WRK-CUR-BEM
001970     MOVE ND-PILHA-TAXA (COPY014A-IDX-PILHA)    TO WRK-CUR-TAXA
001980     MOVE ND-PILHA-PROFUND (COPY014A-IDX-PILHA) TO WRK-CUR-PROF
001990     SUBTRACT 1                  FROM ND-PILHA-TOPO
002000     PERFORM 1100-PROCESSAR-NO THRU 1100-END
002010     .
002020*----------------------------------------------------------------*
002030*> cobol-lint CL002 1000-end
002040 1000-END.                       EXIT.
002050*----------------------------------------------------------------*
002060
002070*----------------------------------------------------------------*
002080*    RESOLVE O NO CORRENTE (BEM + TAXA) EM UM REGISTRO DA ARVORE  *
002090*----------------------------------------------------------------*
002100 1100-PROCESSAR-NO               SECTION.
002110*----------------------------------------------------------------*
002120     MOVE WRK-CUR-BEM             TO WRK-NOME-BEM-BUSCA
002130     PERFORM 1200-ACHAR-BEM THRU 1200-END
002140     IF WRK-ACHOU-BEM = 'N'
002150        PERFORM 1500-NO-NAO-ENCONTRADO THRU 1500-END
002160        GO TO 1100-END
002170     END-IF
002180     IF GD-E-BRUTO (COPY010A-IDX-BEM)
002190        PERFORM 1600-NO-BRUTO THRU 1600-END
002200        GO TO 1100-END
002210     END-IF
002220     PERFORM 2000-ACHAR-PRODUTOR THRU 2000-END
002230     IF WRK-ACHOU-PREDIO = 'N'
002240        PERFORM 1700-NO-SEM-PRODUTOR THRU 1700-END
002250        GO TO 1100-END
002260     END-IF
002270     PERFORM 1400-CICLOS-MINUTO THRU 1400-END
002280     IF CALCCD01-E-OTIMIZADO
002290        MOVE ZERO                TO WRK-MOD-QTDE
002300        PERFORM 3000-SELECIONAR-MODIF THRU 3000-END
002310        PERFORM 4000-APLICAR-MODIF THRU 4000-END
002320     ELSE
002330        MOVE ZERO                TO WRK-MOD-QTDE
002340        MOVE 1                   TO WRK-PRODUTIVIDADE
002350        MOVE BD-MAO-OBRA-QTD (COPY011A-IDX-PREDIO)
002360             TO WRK-MAO-OBRA-QTD
002370        MOVE BD-MAO-OBRA-TIPO (COPY011A-IDX-PREDIO)
002380             TO WRK-MAO-OBRA-TIPO
002390        PERFORM 4100-COPIAR-RECEITA THRU 4100-END
002400     END-IF
002410     PERFORM 1300-ACHAR-SAIDA-EFETIVA THRU 1300-END
002420     IF WRK-TAXA-SAIDA-EFETIVA NOT > ZERO
002430        PERFORM 1800-NO-SEM-TAXA THRU 1800-END
002440        GO TO 1100-END
002450     END-IF
002460     COMPUTE WRK-QTD-PREDIOS ROUNDED =
002470             WRK-CUR-TAXA / WRK-TAXA-SAIDA-EFETIVA
002480     COMPUTE WRK-TOTAL-MAO-OBRA ROUNDED =
002490             WRK-MAO-OBRA-QTD * WRK-QTD-PREDIOS
002500     PERFORM 1900-GRAVAR-NO THRU 1900-END
002510     PERFORM 1960-EMPILHAR-INSUMOS THRU 1960-END
002520        VARYING WRK-IDX-INSUMO FROM WRK-EFF-QTDE-INSUMO BY -1
002530        UNTIL WRK-IDX-INSUMO < 1
002540     .
002550*----------------------------------------------------------------*
002560*> cobol-lint CL002 1100-end
002570 1100-END.                       EXIT.
002580*----------------------------------------------------------------*
002590
002600*----------------------------------------------------------------*
002610*    BUSCA DO BEM NO CATALOGO (COPY010A) PELO NOME                *
002620*----------------------------------------------------------------*
002630 1200-ACHAR-BEM                  SECTION.
002640*----------------------------------------------------------------*
002650     MOVE 'N'                    TO WRK-ACHOU-BEM
002660     PERFORM 1201-TESTAR-BEM THRU 1201-END
002670        VARYING WRK-IDX-BUSCA FROM 1 BY 1
002680        UNTIL WRK-IDX-BUSCA > COPY010A-QTDE-BENS
002690           OR WRK-ACHOU-BEM = 'S'
002700     .
002710*----------------------------------------------------------------*
002720 1200-END.                       EXIT.
002730*----------------------------------------------------------------*
002740
002750 1201-TESTAR-BEM                 SECTION.
002760*----------------------------------------------------------------*
002770     IF GD-NOME (WRK-IDX-BUSCA) = WRK-NOME-BEM-BUSCA
002780        MOVE 'S'                 TO WRK-ACHOU-BEM
002790        SET COPY010A-IDX-BEM     TO WRK-IDX-BUSCA
002800     END-IF
002810     .
002820*----------------------------------------------------------------*
002830 1201-END.                       EXIT.
002840*----------------------------------------------------------------*
002850
002860*----------------------------------------------------------------*
002870*    TAXA DE SAIDA EFETIVA DO BEM CORRENTE NA RECEITA EFETIVA     *
002880*----------------------------------------------------------------*
002890 1300-ACHAR-SAIDA-EFETIVA        SECTION.
002900*----------------------------------------------------------------*
002910     MOVE ZERO                   TO WRK-TAXA-SAIDA-EFETIVA
002920     MOVE 'N'                    TO WRK-ACHOU-SAIDA
002930     PERFORM 1301-TESTAR-SAIDA-EF THRU 1301-END
002940        VARYING WRK-IDX-SAIDA FROM 1 BY 1
002950        UNTIL WRK-IDX-SAIDA > WRK-EFF-QTDE-SAIDA
002960           OR WRK-ACHOU-SAIDA = 'S'
002970     .
002980*----------------------------------------------------------------*
002990 1300-END.                       EXIT.
003000*----------------------------------------------------------------*
003010
003020 1301-TESTAR-SAIDA-EF            SECTION.
003030*----------------------------------------------------------------*
003040     IF WRK-EFF-SAIDA-BEM (WRK-IDX-SAIDA) = WRK-CUR-BEM
003050        MOVE 'S'                 TO WRK-ACHOU-SAIDA
003060        MOVE WRK-EFF-SAIDA-TAXA (WRK-IDX-SAIDA)
003070             TO WRK-TAXA-SAIDA-EFETIVA
003080     END-IF
003090     .
003100*----------------------------------------------------------------*
003110 1301-END.                       EXIT.
003120*----------------------------------------------------------------*
003130
003140*----------------------------------------------------------------*
003150*    CICLOS POR MINUTO DO PREDIO CORRENTE                        *
003160*----------------------------------------------------------------*
003170 1400-CICLOS-MINUTO              SECTION.
003180*----------------------------------------------------------------*
003190     IF BD-CICLO-SEG (COPY011A-IDX-PREDIO) NOT > ZERO
003200        MOVE ZERO                TO WRK-CICLOS-MINUTO
003210     ELSE
003220        COMPUTE WRK-CICLOS-MINUTO ROUNDED =
003230                60 / BD-CICLO-SEG (COPY011A-IDX-PREDIO)
003240     END-IF
003250     .
003260*----------------------------------------------------------------*
003270 1400-END.                       EXIT.
003280*----------------------------------------------------------------*
003290
003300*----------------------------------------------------------------*
003310*    NO DE ERRO - BEM NAO CADASTRADO NO CATALOGO                 *
003320*----------------------------------------------------------------*
003330 1500-NO-NAO-ENCONTRADO          SECTION.
003340*----------------------------------------------------------------*
003350     ADD 1                       TO ND-ARVORE-QTDE
003360     SET COPY014A-IDX-ARVORE     TO ND-ARVORE-QTDE
003370     MOVE WRK-CUR-PROF           TO ND-PROFUND (COPY014A-IDX-ARVORE)
003380     MOVE WRK-CUR-BEM            TO NODE-GOOD-NAME (COPY014A-IDX-ARVORE)
003390     MOVE WRK-CUR-TAXA           TO NODE-TARGET-RATE (COPY014A-IDX-ARVORE)
003400     MOVE 'E'                    TO NODE-RAW-FLAG (COPY014A-IDX-ARVORE)
003410     MOVE SPACES                 TO NODE-BLD-NAME (COPY014A-IDX-ARVORE)
003420     MOVE ZERO                   TO NODE-BLD-COUNT (COPY014A-IDX-ARVORE)
003430     MOVE ZERO                   TO NODE-PRODUCTIVITY (COPY014A-IDX-ARVORE)
003440     MOVE ZERO                   TO NODE-WORKFORCE-PER-BLD
003450                                    (COPY014A-IDX-ARVORE)
003460     MOVE SPACES                 TO NODE-WORKFORCE-TYPE
003470                                    (COPY014A-IDX-ARVORE)
003480     MOVE ZERO                   TO NODE-TOTAL-WORKFORCE
003490                                    (COPY014A-IDX-ARVORE)
003500     MOVE ZERO                   TO NODE-QTDE-MODIF (COPY014A-IDX-ARVORE)
003510     MOVE ZERO                   TO NODE-QTDE-FILHO (COPY014A-IDX-ARVORE)
003520     .
003530*----------------------------------------------------------------*
003540*> cobol-lint CL002 1500-end
003550 1500-END.                       EXIT.
003560*----------------------------------------------------------------*
003570
003580*----------------------------------------------------------------*
003590*    NO FOLHA - BEM BRUTO (NAO FABRICAVEL, NAO CONSOME PREDIO)    *
003600*----------------------------------------------------------------*
003610 1600-NO-BRUTO                   SECTION.
003620*----------------------------------------------------------------*
003630     ADD 1                       TO ND-ARVORE-QTDE
003640     SET COPY014A-IDX-ARVORE     TO ND-ARVORE-QTDE
003650     MOVE WRK-CUR-PROF           TO ND-PROFUND (COPY014A-IDX-ARVORE)
003660     MOVE WRK-CUR-BEM            TO NODE-GOOD-NAME (COPY014A-IDX-ARVORE)
003670     MOVE WRK-CUR-TAXA           TO NODE-TARGET-RATE (COPY014A-IDX-ARVORE)
003680     MOVE 'Y'                    TO NODE-RAW-FLAG (COPY014A-IDX-ARVORE)
003690     MOVE SPACES                 TO NODE-BLD-NAME (COPY014A-IDX-ARVORE)
003700     MOVE ZERO                   TO NODE-BLD-COUNT (COPY014A-IDX-ARVORE)
003710     MOVE 1                      TO NODE-PRODUCTIVITY (COPY014A-IDX-ARVORE)
003720     MOVE ZERO                   TO NODE-WORKFORCE-PER-BLD
003730                                    (COPY014A-IDX-ARVORE)
003740     MOVE SPACES                 TO NODE-WORKFORCE-TYPE
003750                                    (COPY014A-IDX-ARVORE)
003760     MOVE ZERO                   TO NODE-TOTAL-WORKFORCE
003770                                    (COPY014A-IDX-ARVORE)
003780     MOVE ZERO                   TO NODE-QTDE-MODIF (COPY014A-IDX-ARVORE)
003790     MOVE ZERO                   TO NODE-QTDE-FILHO (COPY014A-IDX-ARVORE)
003800     .
003810*----------------------------------------------------------------*
003820*> cobol-lint CL002 1600-end
003830 1600-END.                       EXIT.
003840*----------------------------------------------------------------*
003850
003860*----------------------------------------------------------------*
003870*    NO DE ERRO - NENHUM PREDIO DO CATALOGO FABRICA ESTE BEM      *
003880*----------------------------------------------------------------*
003890 1700-NO-SEM-PRODUTOR            SECTION.
003900*----------------------------------------------------------------*
003910     PERFORM 1500-NO-NAO-ENCONTRADO THRU 1500-END
003920     .
003930*----------------------------------------------------------------*
003940*> cobol-lint CL002 1700-end
003950 1700-END.                       EXIT.
003960*----------------------------------------------------------------*
003970
003980*----------------------------------------------------------------*
003990*    NO DE ERRO - TAXA DE SAIDA EFETIVA ZERO OU NEGATIVA          *
004000*----------------------------------------------------------------*
004010 1800-NO-SEM-TAXA                SECTION.
004020*----------------------------------------------------------------*
004030     PERFORM 1500-NO-NAO-ENCONTRADO THRU 1500-END
004040     .
004050*----------------------------------------------------------------*
004060*> cobol-lint CL002 1800-end
004070 1800-END.                       EXIT.
004080*----------------------------------------------------------------*
004090
004100*----------------------------------------------------------------*
004110*    GRAVA O NO FABRICADO (PREDIO ENCONTRADO E RESOLVIDO)         *
004120*----------------------------------------------------------------*
004130 1900-GRAVAR-NO                  SECTION.
004140*----------------------------------------------------------------*
004150     ADD 1                       TO ND-ARVORE-QTDE
004160     SET COPY014A-IDX-ARVORE     TO ND-ARVORE-QTDE
004170     MOVE WRK-CUR-PROF           TO ND-PROFUND (COPY014A-IDX-ARVORE)
004180     MOVE WRK-CUR-BEM            TO NODE-GOOD-NAME (COPY014A-IDX-ARVORE)
004190     MOVE WRK-CUR-TAXA           TO NODE-TARGET-RATE (COPY014A-IDX-ARVORE)
004200     MOVE 'N'                    TO NODE-RAW-FLAG (COPY014A-IDX-ARVORE)
004210     MOVE BD-NOME (COPY011A-IDX-PREDIO)
004220                                 TO NODE-BLD-NAME (COPY014A-IDX-ARVORE)
004230     MOVE WRK-QTD-PREDIOS        TO NODE-BLD-COUNT (COPY014A-IDX-ARVORE)
004240     MOVE WRK-PRODUTIVIDADE      TO NODE-PRODUCTIVITY
004250                                    (COPY014A-IDX-ARVORE)
004260     MOVE WRK-MAO-OBRA-QTD       TO NODE-WORKFORCE-PER-BLD
004270                                    (COPY014A-IDX-ARVORE)
004280     MOVE WRK-MAO-OBRA-TIPO      TO NODE-WORKFORCE-TYPE
004290                                    (COPY014A-IDX-ARVORE)
004300     MOVE WRK-TOTAL-MAO-OBRA     TO NODE-TOTAL-WORKFORCE
004310                                    (COPY014A-IDX-ARVORE)
004320     MOVE WRK-MOD-QTDE           TO NODE-QTDE-MODIF (COPY014A-IDX-ARVORE)
004330     MOVE WRK-EFF-QTDE-INSUMO    TO NODE-QTDE-FILHO
004340                                    (COPY014A-IDX-ARVORE)
004350     PERFORM 1901-GRAVAR-NOME-MODIF THRU 1901-END
004360        VARYING WRK-IDX-SELMOD FROM 1 BY 1
004370        UNTIL WRK-IDX-SELMOD > WRK-MOD-QTDE
004380     .
004390*----------------------------------------------------------------*
004400*> cobol-lint CL002 1900-end
004410 1900-END.                       EXIT.
004420*----------------------------------------------------------------*
004430
004440 1901-GRAVAR-NOME-MODIF          SECTION.
004450*----------------------------------------------------------------*
004460     MOVE WRK-MOD-SELEC-NOME (WRK-IDX-SELMOD)
004470          TO NODE-MODIFIER-NAMES (COPY014A-IDX-ARVORE WRK-IDX-SELMOD)
004480     .
004490*----------------------------------------------------------------*
004500 1901-END.                       EXIT.
004510*----------------------------------------------------------------*
004520
004530*----------------------------------------------------------------*
004540*    EMPILHA UM NO PENDENTE (BEM/TAXA/PROFUNDIDADE EM WRK-PUSH-*) *
004550*----------------------------------------------------------------*
004560 1950-EMPILHAR                   SECTION.
004570*----------------------------------------------------------------*
004580     ADD 1                       TO ND-PILHA-TOPO
004590     SET COPY014A-IDX-PILHA      TO ND-PILHA-TOPO
004600     MOVE WRK-PUSH-BEM           TO ND-PILHA-BEM (COPY014A-IDX-PILHA)
004610     MOVE WRK-PUSH-TAXA          TO ND-PILHA-TAXA (COPY014A-IDX-PILHA)
004620     MOVE WRK-PUSH-PROF          TO ND-PILHA-PROFUND
004630                                    (COPY014A-IDX-PILHA)
004640     .
004650*----------------------------------------------------------------*
004660*> cobol-lint CL002 1950-end
004670 1950-END.                       EXIT.
004680*----------------------------------------------------------------*
004690
004700*----------------------------------------------------------------*
004710*    EMPILHA OS INSUMOS DO NO RESOLVIDO, EM ORDEM INVERSA, PARA   *
004720*    QUE A DESEMPILHAGEM SIGA A ORDEM DA RECEITA NA ARVORE        *
004730*----------------------------------------------------------------*
004740 1960-EMPILHAR-INSUMOS           SECTION.
004750*----------------------------------------------------------------*
004760     MOVE WRK-EFF-INSUMO-BEM (WRK-IDX-INSUMO) TO WRK-PUSH-BEM
004770     COMPUTE WRK-PUSH-TAXA ROUNDED =
004780             WRK-EFF-INSUMO-TAXA (WRK-IDX-INSUMO) * WRK-QTD-PREDIOS
004790     MOVE WRK-CUR-PROF           TO WRK-PROF-TEMP
004800     ADD 1                       TO WRK-PROF-TEMP
004810     MOVE WRK-PROF-TEMP          TO WRK-PUSH-PROF
004820     PERFORM 1950-EMPILHAR THRU 1950-END
004830     .
004840*----------------------------------------------------------------*
004850*> cobol-lint CL002 1960-end
004860 1960-END.                       EXIT.
004870*----------------------------------------------------------------*
004880
004890*----------------------------------------------------------------*
004900*    ACHA O PRIMEIRO PREDIO DO CATALOGO QUE FABRICA O BEM         *
004910*    CORRENTE (PRIMEIRA SAIDA DA RECEITA BASE COM TAXA > ZERO)    *
004920*----------------------------------------------------------------*
004930 2000-ACHAR-PRODUTOR              SECTION.
004940*----------------------------------------------------------------*
004950     MOVE 'N'                    TO WRK-ACHOU-PREDIO
004960     PERFORM 2100-TESTAR-PREDIO THRU 2100-END
004970        VARYING WRK-IDX-PREDIO FROM 1 BY 1
004980        UNTIL WRK-IDX-PREDIO > COPY011A-QTDE-PREDIO
004990           OR WRK-ACHOU-PREDIO = 'S'
005000     .
005010*----------------------------------------------------------------*
005020*> cobol-lint CL002 2000-end
005030 2000-END.                       EXIT.
005040*----------------------------------------------------------------*
005050
005060 2100-TESTAR-PREDIO               SECTION.
005070*----------------------------------------------------------------*
005080     MOVE 'N'                    TO WRK-ACHOU-SAIDA
005090     PERFORM 2101-TESTAR-SAIDA-PREDIO THRU 2101-END
005100        VARYING WRK-IDX-SAIDA-T FROM 1 BY 1
005110        UNTIL WRK-IDX-SAIDA-T > BD-QTDE-SAIDA (WRK-IDX-PREDIO)
005120           OR WRK-ACHOU-SAIDA = 'S'
005130     IF WRK-ACHOU-SAIDA = 'S'
005140        MOVE 'S'                 TO WRK-ACHOU-PREDIO
005150        SET COPY011A-IDX-PREDIO  TO WRK-IDX-PREDIO
005160     END-IF
005170     .
005180*----------------------------------------------------------------*
005190 2100-END.                       EXIT.
005200*----------------------------------------------------------------*
005210
005220 2101-TESTAR-SAIDA-PREDIO         SECTION.
005230*----------------------------------------------------------------*
005240     IF BD-SAIDA-BEM (WRK-IDX-PREDIO WRK-IDX-SAIDA-T) = WRK-CUR-BEM
005250        AND BD-SAIDA-TAXA (WRK-IDX-PREDIO WRK-IDX-SAIDA-T) > ZERO
005260        MOVE 'S'                 TO WRK-ACHOU-SAIDA
005270     END-IF
005280     .
005290*----------------------------------------------------------------*
005300 2101-END.                       EXIT.
005310*----------------------------------------------------------------*
005320
005330*----------------------------------------------------------------*
005340*    ESCOLHE OS MODIFICADORES A APLICAR NO CENARIO OTIMIZADO,     *
005350*    SEGUINDO A REGRA DE ENGENHARIA:                              *
005360*      1. PREDIO TAG 'OLD WORLD'   -> 'MASTER BAKER' SE CABIVEL   *
005370*      2. SENAO, PREDIO ELETRIFICAVEL -> 'ELECTRICITY' SE CABIVEL *
005380*      3. SE NADA ESCOLHIDO ATE AQUI -> 'AUTOMATION' SE CABIVEL   *
005390*----------------------------------------------------------------*
005400 3000-SELECIONAR-MODIF           SECTION.
005410*----------------------------------------------------------------*
005420     MOVE 'N'                    TO WRK-TEM-OLDWORLD
005430     PERFORM 3001-TESTAR-OLDWORLD THRU 3001-END
005440        VARYING WRK-IDX-BTAG FROM 1 BY 1
005450        UNTIL WRK-IDX-BTAG > BD-QTDE-TAG (COPY011A-IDX-PREDIO)
005460           OR WRK-TEM-OLDWORLD = 'S'
005470     IF WRK-TEM-OLDWORLD = 'S'
005480        MOVE 'MASTER BAKER'       TO WRK-NOME-MODIF-BUSCA
005490        PERFORM 3100-SELECIONAR-SE-CABIVEL THRU 3100-END
005500     END-IF
005510     IF WRK-MOD-QTDE = ZERO
005520        AND BD-E-ELETRIFICAVEL (COPY011A-IDX-PREDIO)
005530        MOVE 'ELECTRICITY'       TO WRK-NOME-MODIF-BUSCA
005540        PERFORM 3100-SELECIONAR-SE-CABIVEL THRU 3100-END
005550     END-IF
005560     IF WRK-MOD-QTDE = ZERO
005570        MOVE 'AUTOMATION'        TO WRK-NOME-MODIF-BUSCA
005580        PERFORM 3100-SELECIONAR-SE-CABIVEL THRU 3100-END
005590     END-IF
005600     .
005610*----------------------------------------------------------------*
005620*> cobol-lint CL002 3000-end
005630 3000-END.                       EXIT.
005640*----------------------------------------------------------------*
005650
005660 3001-TESTAR-OLDWORLD             SECTION.
005670*----------------------------------------------------------------*
005680     IF BD-TAG (COPY011A-IDX-PREDIO WRK-IDX-BTAG) = 'OLD WORLD'
005690        MOVE 'S'                 TO WRK-TEM-OLDWORLD
005700     END-IF
005710     .
005720*----------------------------------------------------------------*
005730 3001-END.                       EXIT.
005740*----------------------------------------------------------------*
005750
005760*----------------------------------------------------------------*
005770*    ACHA O MODIFICADOR PELO NOME (WRK-NOME-MODIF-BUSCA) E, SE     *
005780*    ALCANCAR ALGUMA TAG DO PREDIO CORRENTE, ACRESCENTA NA TABELA  *
005790*    DE MODIFICADORES SELECIONADOS (WRK-MOD-SELEC-TAB)             *
005800*----------------------------------------------------------------*
005810 3100-SELECIONAR-SE-CABIVEL       SECTION.
005820*----------------------------------------------------------------*
005830     MOVE 'N'                    TO WRK-ACHOU-MODIF
005840     PERFORM 3101-TESTAR-MODIF THRU 3101-END
005850        VARYING WRK-IDX-MODIF-T FROM 1 BY 1
005860        UNTIL WRK-IDX-MODIF-T > COPY012A-QTDE-MODIF
005870           OR WRK-ACHOU-MODIF = 'S'
005880     IF WRK-ACHOU-MODIF = 'S'
005890        MOVE 'N'                 TO WRK-MODIF-APLICAVEL
005900        PERFORM 3102-TESTAR-TAG-ALCANCA THRU 3102-END
005910           VARYING WRK-IDX-MTAG FROM 1 BY 1
005920           UNTIL WRK-IDX-MTAG > MD-QTDE-TAG (COPY012A-IDX-MODIF)
005930              OR WRK-MODIF-APLICAVEL = 'S'
005940        IF WRK-MODIF-APLICAVEL = 'S'
005950           ADD 1                 TO WRK-MOD-QTDE
005960           MOVE COPY012A-IDX-MODIF
005970                                  TO WRK-MOD-SELEC-IDX (WRK-MOD-QTDE)
005980           MOVE MD-NOME (COPY012A-IDX-MODIF)
005990                                  TO WRK-MOD-SELEC-NOME (WRK-MOD-QTDE)
006000        END-IF
006010     END-IF
006020     .
006030*----------------------------------------------------------------*
006040*> cobol-lint CL002 3100-end
006050 3100-END.                       EXIT.
006060*----------------------------------------------------------------*
006070
006080 3101-TESTAR-MODIF                SECTION.
006090*----------------------------------------------------------------*
006100     IF MD-NOME (WRK-IDX-MODIF-T) = WRK-NOME-MODIF-BUSCA
006110        MOVE 'S'                 TO WRK-ACHOU-MODIF
006120        SET COPY012A-IDX-MODIF   TO WRK-IDX-MODIF-T
006130     END-IF
006140     .
006150*----------------------------------------------------------------*
006160 3101-END.                       EXIT.
006170*----------------------------------------------------------------*
006180
006190 3102-TESTAR-TAG-ALCANCA          SECTION.
006200*----------------------------------------------------------------*
006210     PERFORM 3200-COMPARAR-TAG THRU 3200-END
006220        VARYING WRK-IDX-BTAG FROM 1 BY 1
006230        UNTIL WRK-IDX-BTAG > BD-QTDE-TAG (COPY011A-IDX-PREDIO)
006240           OR WRK-MODIF-APLICAVEL = 'S'
006250     .
006260*----------------------------------------------------------------*
006270 3102-END.                       EXIT.
006280*----------------------------------------------------------------*
006290
006300 3200-COMPARAR-TAG                SECTION.
006310*----------------------------------------------------------------*
006320     IF MD-TARGET-TAG (COPY012A-IDX-MODIF WRK-IDX-MTAG)
006330        = BD-TAG (COPY011A-IDX-PREDIO WRK-IDX-BTAG)
006340        MOVE 'S'                 TO WRK-MODIF-APLICAVEL
006350     END-IF
006360     .
006370*----------------------------------------------------------------*
006380 3200-END.                       EXIT.
006390*----------------------------------------------------------------*
006400
006410*----------------------------------------------------------------*
006420*    APLICA OS MODIFICADORES SELECIONADOS NA RECEITA EFETIVA DO   *
006430*    PREDIO, NA ORDEM DO ESTUDO DE ENGENHARIA (CH-1055):           *
006440*      1. SOMA A PRODUTIVIDADE ADICIONAL DE TODOS OS MODIFICADORES*
006450*      2. REDUZ A MAO DE OBRA, MODIFICADOR A MODIFICADOR, TRUNCADA*
006460*      3. TROCA DE INSUMO (REPL)                                  *
006470*      4. SAIDA EXTRA (XOUT)                                      *
006480*      5. ESCALA TODAS AS TAXAS EFETIVAS PELA PRODUTIVIDADE FINAL *
006490*----------------------------------------------------------------*
006500 4000-APLICAR-MODIF              SECTION.
006510*----------------------------------------------------------------*
006520     MOVE 1                      TO WRK-PRODUTIVIDADE
006530     MOVE BD-MAO-OBRA-QTD (COPY011A-IDX-PREDIO) TO WRK-MAO-OBRA-QTD
006540     MOVE BD-MAO-OBRA-TIPO (COPY011A-IDX-PREDIO) TO WRK-MAO-OBRA-TIPO
006550     PERFORM 4100-COPIAR-RECEITA THRU 4100-END
006560     MOVE ZERO                   TO WRK-SOMA-PROD
006570     PERFORM 4200-SOMAR-PRODUTIVIDADE THRU 4200-END
006580        VARYING WRK-IDX-SELMOD FROM 1 BY 1
006590        UNTIL WRK-IDX-SELMOD > WRK-MOD-QTDE
006600     ADD WRK-SOMA-PROD            TO WRK-PRODUTIVIDADE
006610     PERFORM 4300-REDUZIR-MAO-OBRA THRU 4300-END
006620        VARYING WRK-IDX-SELMOD FROM 1 BY 1
006630        UNTIL WRK-IDX-SELMOD > WRK-MOD-QTDE
006640     PERFORM 4400-TROCAR-INSUMO THRU 4400-END
006650        VARYING WRK-IDX-SELMOD FROM 1 BY 1
006660        UNTIL WRK-IDX-SELMOD > WRK-MOD-QTDE
006670     PERFORM 4600-SAIDA-EXTRA THRU 4600-END
006680        VARYING WRK-IDX-SELMOD FROM 1 BY 1
006690        UNTIL WRK-IDX-SELMOD > WRK-MOD-QTDE
006700     PERFORM 4800-ESCALAR-TAXAS THRU 4800-END
006710     .
006720*----------------------------------------------------------------*
006730*> cobol-lint CL002 4000-end
006740 4000-END.                       EXIT.
006750*----------------------------------------------------------------*
006760
006770*----------------------------------------------------------------*
006780*    COPIA A RECEITA BASE (CATALOGO) PARA A AREA DE TRABALHO DA    *
006790*    RECEITA EFETIVA (USADA NO CENARIO BASE E COMO PONTO DE        *
006800*    PARTIDA DO CENARIO OTIMIZADO)                                 *
006810*----------------------------------------------------------------*
006820 4100-COPIAR-RECEITA             SECTION.
006830*----------------------------------------------------------------*
006840     MOVE BD-QTDE-INSUMO (COPY011A-IDX-PREDIO) TO WRK-EFF-QTDE-INSUMO
006850     PERFORM 4101-COPIAR-INSUMO THRU 4101-END
006860        VARYING WRK-IDX-INSUMO FROM 1 BY 1
006870        UNTIL WRK-IDX-INSUMO > WRK-EFF-QTDE-INSUMO
006880     MOVE BD-QTDE-SAIDA (COPY011A-IDX-PREDIO) TO WRK-EFF-QTDE-SAIDA
006890     PERFORM 4102-COPIAR-SAIDA THRU 4102-END
006900        VARYING WRK-IDX-SAIDA FROM 1 BY 1
006910        UNTIL WRK-IDX-SAIDA > WRK-EFF-QTDE-SAIDA
006920     .
006930*----------------------------------------------------------------*
006940*> cobol-lint CL002 4100-end
006950 4100-END.                       EXIT.
006960*----------------------------------------------------------------*
006970
006980 4101-COPIAR-INSUMO              SECTION.
006990*----------------------------------------------------------------*
007000     MOVE BD-INSUMO-BEM (COPY011A-IDX-PREDIO WRK-IDX-INSUMO)
007010          TO WRK-EFF-INSUMO-BEM (WRK-IDX-INSUMO)
007020     MOVE BD-INSUMO-TAXA (COPY011A-IDX-PREDIO WRK-IDX-INSUMO)
007030          TO WRK-EFF-INSUMO-TAXA (WRK-IDX-INSUMO)
007040     .
007050*----------------------------------------------------------------*
007060 4101-END.                       EXIT.
007070*----------------------------------------------------------------*
007080
007090 4102-COPIAR-SAIDA               SECTION.
007100*----------------------------------------------------------------*
007110     MOVE BD-SAIDA-BEM (COPY011A-IDX-PREDIO WRK-IDX-SAIDA)
007120          TO WRK-EFF-SAIDA-BEM (WRK-IDX-SAIDA)
007130     MOVE BD-SAIDA-TAXA (COPY011A-IDX-PREDIO WRK-IDX-SAIDA)
007140          TO WRK-EFF-SAIDA-TAXA (WRK-IDX-SAIDA)
007150     .
007160*----------------------------------------------------------------*
007170 4102-END.                       EXIT.
007180*----------------------------------------------------------------*
007190
007200*----------------------------------------------------------------*
007210*    SOMA OS EFEITOS 'PROD' DE TODOS OS MODIFICADORES SELECIONADOS*
007220*----------------------------------------------------------------*
007230 4200-SOMAR-PRODUTIVIDADE        SECTION.
007240*----------------------------------------------------------------*
007250     SET COPY012A-IDX-MODIF      TO WRK-MOD-SELEC-IDX (WRK-IDX-SELMOD)
007260     PERFORM 4201-SOMAR-EFEITO-PROD THRU 4201-END
007270        VARYING WRK-IDX-EFEITO FROM 1 BY 1
007280        UNTIL WRK-IDX-EFEITO > MD-QTDE-EFEITO (COPY012A-IDX-MODIF)
007290     .
007300*----------------------------------------------------------------*
007310 4200-END.                       EXIT.
007320*----------------------------------------------------------------*
007330
007340 4201-SOMAR-EFEITO-PROD          SECTION.
007350*----------------------------------------------------------------*
007360     IF MD-EF-E-PROD (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
007370        ADD MD-EF-VALOR (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
007380                                  TO WRK-SOMA-PROD
007390     END-IF
007400     .
007410*----------------------------------------------------------------*
007420 4201-END.                       EXIT.
007430*----------------------------------------------------------------*
007440
007450*----------------------------------------------------------------*
007460*    REDUZ A MAO DE OBRA DO PREDIO, MODIFICADOR A MODIFICADOR,    *
007470*    NA ORDEM DE SELECAO - A REDUCAO E TRUNCADA (NAO ARREDONDADA) *
007480*----------------------------------------------------------------*
007490 4300-REDUZIR-MAO-OBRA           SECTION.
007500*----------------------------------------------------------------*
007510     SET COPY012A-IDX-MODIF      TO WRK-MOD-SELEC-IDX (WRK-IDX-SELMOD)
007520     PERFORM 4301-REDUZIR-EFEITO-WRKR THRU 4301-END
007530        VARYING WRK-IDX-EFEITO FROM 1 BY 1
007540        UNTIL WRK-IDX-EFEITO > MD-QTDE-EFEITO (COPY012A-IDX-MODIF)
007550     .
007560*----------------------------------------------------------------*
007570 4300-END.                       EXIT.
007580*----------------------------------------------------------------*
007590
007600 4301-REDUZIR-EFEITO-WRKR        SECTION.
007610*----------------------------------------------------------------*
007620*    COMPUTE SEM ROUNDED - TRUNCA O RESULTADO, DE PROPOSITO        *
007630     IF MD-EF-E-WRKR (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
007640        COMPUTE WRK-MAO-OBRA-QTD =
007650                WRK-MAO-OBRA-QTD *
007660                (1 - MD-EF-VALOR (COPY012A-IDX-MODIF WRK-IDX-EFEITO))
007670     END-IF
007680     .
007690*----------------------------------------------------------------*
007700 4301-END.                       EXIT.
007710*----------------------------------------------------------------*
007720
007730*----------------------------------------------------------------*
007740*    TROCA DE INSUMO (EFEITO REPL) NA RECEITA EFETIVA              *
007750*----------------------------------------------------------------*
007760 4400-TROCAR-INSUMO              SECTION.
007770*----------------------------------------------------------------*
007780     SET COPY012A-IDX-MODIF      TO WRK-MOD-SELEC-IDX (WRK-IDX-SELMOD)
007790     PERFORM 4401-TROCAR-EFEITO-REPL THRU 4401-END
007800        VARYING WRK-IDX-EFEITO FROM 1 BY 1
007810        UNTIL WRK-IDX-EFEITO > MD-QTDE-EFEITO (COPY012A-IDX-MODIF)
007820     .
007830*----------------------------------------------------------------*
007840 4400-END.                       EXIT.
007850*----------------------------------------------------------------*
007860
007870 4401-TROCAR-EFEITO-REPL         SECTION.
007880*----------------------------------------------------------------*
007890     IF MD-EF-E-REPL (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
007900        PERFORM 4500-SUBSTITUIR-INSUMO THRU 4500-END
007910           VARYING WRK-IDX-INSUMO FROM 1 BY 1
007920           UNTIL WRK-IDX-INSUMO > WRK-EFF-QTDE-INSUMO
007930     END-IF
007940     .
007950*----------------------------------------------------------------*
007960 4401-END.                       EXIT.
007970*----------------------------------------------------------------*
007980
007990 4500-SUBSTITUIR-INSUMO          SECTION.
008000*----------------------------------------------------------------*
008010     IF WRK-EFF-INSUMO-BEM (WRK-IDX-INSUMO)
008020        = MD-EF-BEM-1 (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
008030        MOVE MD-EF-BEM-2 (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
008040             TO WRK-EFF-INSUMO-BEM (WRK-IDX-INSUMO)
008050     END-IF
008060     .
008070*----------------------------------------------------------------*
008080 4500-END.                       EXIT.
008090*----------------------------------------------------------------*
008100
008110*----------------------------------------------------------------*
008120*    SAIDA EXTRA (EFEITO XOUT) - ACRESCENTA UM PRODUTO A RECEITA   *
008130*    EFETIVA. CH-1455: A TAXA EXTRA E CALCULADA DIVIDINDO POR 60   *
008140*    DUAS VEZES (UMA NO CALCULO DE WRK-CICLOS-MINUTO, OUTRA AQUI)  *
008150*    DE PROPOSITO - E A FORMULA DO ESTUDO DE ENGENHARIA ORIGINAL,  *
008160*    MANTIDA MESMO SABENDO QUE A TAXA EXTRA FICA SUBESTIMADA.      *
008170*----------------------------------------------------------------*
008180 4600-SAIDA-EXTRA                SECTION.
008190*----------------------------------------------------------------*
008200     SET COPY012A-IDX-MODIF      TO WRK-MOD-SELEC-IDX (WRK-IDX-SELMOD)
008210     PERFORM 4601-APLICAR-EFEITO-XOUT THRU 4601-END
008220        VARYING WRK-IDX-EFEITO FROM 1 BY 1
008230        UNTIL WRK-IDX-EFEITO > MD-QTDE-EFEITO (COPY012A-IDX-MODIF)
008240     .
008250*----------------------------------------------------------------*
008260 4600-END.                       EXIT.
008270*----------------------------------------------------------------*
008280 4601-APLICAR-EFEITO-XOUT        SECTION.
008290*----------------------------------------------------------------*
008300* CH-1477: SAIDA EXTRA AGORA SOMA NA SAIDA JA EXISTENTE DO MESMO *
008310* BEM (FIND-OR-CREATE), EM VEZ DE SEMPRE CRIAR UM NOVO SLOT -    *
008320* EVITA SAIDA DUPLICADA QUANDO O PREDIO JA PRODUZ O MESMO BEM.   *
008330     IF MD-EF-E-XOUT (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
008340        COMPUTE WRK-EXTRA-TAXA ROUNDED =
008350                MD-EF-VALOR (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
008360                * WRK-CICLOS-MINUTO / 60
008370        MOVE 'N'                 TO WRK-ACHOU-SAIDA
008380        PERFORM 4700-TESTAR-SAIDA-XOUT THRU 4700-END
008390           VARYING WRK-IDX-SAIDA FROM 1 BY 1
008400           UNTIL WRK-IDX-SAIDA > WRK-EFF-QTDE-SAIDA
008410              OR WRK-ACHOU-SAIDA = 'S'
008420        IF WRK-ACHOU-SAIDA = 'N'
008430           ADD 1                 TO WRK-EFF-QTDE-SAIDA
008440           MOVE MD-EF-BEM-1 (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
008450                TO WRK-EFF-SAIDA-BEM (WRK-EFF-QTDE-SAIDA)
008460           MOVE WRK-EXTRA-TAXA   TO WRK-EFF-SAIDA-TAXA
008470                                    (WRK-EFF-QTDE-SAIDA)
008480        END-IF
008490     END-IF
008500     .
008510*----------------------------------------------------------------*
008520 4601-END.                       EXIT.
008530*----------------------------------------------------------------*
008540
008550*----------------------------------------------------------------*
008560*    PROCURA O BEM DO EFEITO XOUT NA SAIDA EFETIVA; SE ACHAR,     *
008570*    ACRESCENTA A TAXA EXTRA NA TAXA JA EXISTENTE (NAO DUPLICA)   *
008580*----------------------------------------------------------------*
008590 4700-TESTAR-SAIDA-XOUT           SECTION.
008600*----------------------------------------------------------------*
008610     IF WRK-EFF-SAIDA-BEM (WRK-IDX-SAIDA)
008620        = MD-EF-BEM-1 (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
008630        MOVE 'S'                 TO WRK-ACHOU-SAIDA
008640        ADD WRK-EXTRA-TAXA       TO WRK-EFF-SAIDA-TAXA
008650                                    (WRK-IDX-SAIDA)
008660     END-IF
008670     .
008680*----------------------------------------------------------------*
008690 4700-END.                       EXIT.
008700*----------------------------------------------------------------*
008710*----------------------------------------------------------------*
008720
008730*----------------------------------------------------------------*
008740*    ESCALA TODAS AS TAXAS DA RECEITA EFETIVA PELA PRODUTIVIDADE   *
008750*    FINAL DO PREDIO (APOS SOMAR TODOS OS EFEITOS PROD)            *
008760*----------------------------------------------------------------*
008770 4800-ESCALAR-TAXAS              SECTION.
008780*----------------------------------------------------------------*
008790     PERFORM 4801-ESCALAR-INSUMO THRU 4801-END
008800        VARYING WRK-IDX-INSUMO FROM 1 BY 1
008810        UNTIL WRK-IDX-INSUMO > WRK-EFF-QTDE-INSUMO
008820     PERFORM 4802-ESCALAR-SAIDA THRU 4802-END
008830        VARYING WRK-IDX-SAIDA FROM 1 BY 1
008840        UNTIL WRK-IDX-SAIDA > WRK-EFF-QTDE-SAIDA
008850     .
008860*----------------------------------------------------------------*
008870*> cobol-lint CL002 4800-end
008880 4800-END.                       EXIT.
008890*----------------------------------------------------------------*
008900
008910 4801-ESCALAR-INSUMO             SECTION.
008920*----------------------------------------------------------------*
008930     COMPUTE WRK-EFF-INSUMO-TAXA (WRK-IDX-INSUMO) ROUNDED =
008940             WRK-EFF-INSUMO-TAXA (WRK-IDX-INSUMO) * WRK-PRODUTIVIDADE
008950     .
008960*----------------------------------------------------------------*
008970 4801-END.                       EXIT.
008980*----------------------------------------------------------------*
008990
009000 4802-ESCALAR-SAIDA              SECTION.
009010*----------------------------------------------------------------*
009020     COMPUTE WRK-EFF-SAIDA-TAXA (WRK-IDX-SAIDA) ROUNDED =
009030             WRK-EFF-SAIDA-TAXA (WRK-IDX-SAIDA) * WRK-PRODUTIVIDADE
009040     .
009050*----------------------------------------------------------------*
009060 4802-END.                       EXIT.
009070*----------------------------------------------------------------*
009080
009090*----------------------------------------------------------------*
009100*    FINALIZAR PROGRAMA                                          *
009110*----------------------------------------------------------------*
009120*> cobol-lint CL002 9999-finalizar
009130 9999-FINALIZAR                  SECTION.
009140*----------------------------------------------------------------*
009150     GOBACK
009160     .
009170*----------------------------------------------------------------*
009180*> cobol-lint CL002 9999-end
009190 9999-END.                       EXIT.
009200*----------------------------------------------------------------*
