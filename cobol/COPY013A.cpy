000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - ENGENHARIA DE PRODUCAO               *
000300* DATA.......: 05/02/1991                                       *
000400* DESCRICAO..: BOOK DA META DE PRODUCAO SOLICITADA               *
000500* NOME.......: COPY013A                                         *
000600* TAMANHO....: 00100                                            *
000700*----------------------------------------------------------------*
000800* TG-BEM   = BEM A SER PRODUZIDO                                 *
000900* TG-TAXA  = TAXA EXIGIDA, TON/MIN                                *
001000*----------------------------------------------------------------*
001100* 14/06/1999 RCF  CH-1203  VIRADA DO MILENIO - SEM IMPACTO DATAS *
001200******************************************************************
001300 01  COPY013A-HEADER.
001400     05  COPY013A-COD-BOOK     PIC X(08) VALUE 'COPY013A'.
001500     05  COPY013A-TAM-BOOK     PIC 9(05) VALUE 00100.
001600 01  COPY013A-REGISTRO.
001700     05  TG-BEM                PIC X(20).
001800     05  TG-TAXA                PIC S9(5)V9(4).
001900     05  FILLER                PIC X(10).
