000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - ENGENHARIA DE PRODUCAO               *
000300* DATA.......: 05/02/1991                                       *
000400* DESCRICAO..: CARGA DOS CATALOGOS DE BENS, PREDIOS E            *
000500*              MODIFICADORES PARA A CADEIA DE PRODUCAO           *
000600* NOME.......: CAD0010A                                         *
000700* OBS.....   : CHAMADO POR PROG050A NO INICIO DO PROCESSAMENTO.  *
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    CAD0010A.
001100 AUTHOR.        M. AZEVEDO.
001200 INSTALLATION.  ENGENHARIA DE PRODUCAO.
001300 DATE-WRITTEN.  05/02/1991.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO - ENGENHARIA DE PRODUCAO.
001600******************************************************************
001700* HISTORICO DE ALTERACOES                                        *
001800*----------------------------------------------------------------*
001900* DATA       PROG  CHAMADO    DESCRICAO                          *
002000*----------------------------------------------------------------*
002100* 05/02/1991 MAZ   CH-0001    VERSAO INICIAL - CARGA SEQUENCIAL   CAD0010
002200* 11/11/1994 MAZ   CH-0871    INCLUI CAMPO ELETRIFICAVEL NO BEM   CAD0010
002300*                             (PASSOU A VIAJAR NO BOOK COPY011A)  CAD0010
002400* 19/03/1995 MAZ   CH-0922    INCLUI LEITURA DO ARQUIVO DE        CAD0010
002500*                             MODIFICADORES (ANTES SO BEM/PREDIO) CAD0010
002600* 30/07/1998 DPS   CH-1189    AMPLIACAO DAS TABELAS DE INSUMO E   CAD0010
002700*                             SAIDA DE 3 PARA 5 POSICOES          CAD0010
002800* 14/06/1999 RCF   CH-1203    VIRADA DO MILENIO - REVISAO GERAL   CAD0010
002900*                             DE DATAS - SEM IMPACTO NESTE PGM    CAD0010
003000* 08/03/2002 LSN   CH-1410    VALIDACAO DE ARQUIVO VAZIO NA       CAD0010
003100*                             CARGA DE BENS (RETCODE 90)          CAD0010
003150* 21/05/2004 JFS   CH-1490    PARAGRAFOS RENUMERADOS PARA O       CAD0010
003160*                             PADRAO DA OFICINA (0000/000N/00NX)  CAD0010
003170*                             E INCLUIDO O 9999-FINALIZAR; O      CAD0010
003180*                             PARAMETRO DE RETORNO NA LINKAGE     CAD0010
003190*                             PASSA A SEGUIR O NOME DO PROGRAMA   CAD0010
003200*                             (SEM PREFIXO LK-), COMO NO PROGDATA CAD0010
003210******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT GOODS-FILE     ASSIGN TO GOODS
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS WRK-STATUS-BENS.
004400     SELECT BUILDINGS-FILE ASSIGN TO BUILDINGS
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WRK-STATUS-PREDIO.
004700     SELECT MODIFIERS-FILE ASSIGN TO MODIFIERS
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS WRK-STATUS-MODIF.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  GOODS-FILE.
005300 01  FD-BEM-REG.
005400     05  FDB-NOME                PIC X(20).
005500     05  FDB-FLAG-BRUTO          PIC X(01).
005600 FD  BUILDINGS-FILE.
005700 01  FD-PREDIO-REG.
005800     05  FDP-NOME                PIC X(20).
005900     05  FDP-CICLO-SEG           PIC 9(04).
006000     05  FDP-ELETRIFICAVEL       PIC X(01).
006100     05  FDP-MAO-OBRA-QTD        PIC 9(05).
006200     05  FDP-MAO-OBRA-TIPO       PIC X(12).
006300     05  FDP-QTDE-TAG            PIC 9(02).
006400     05  FDP-TAG OCCURS 5 TIMES  PIC X(12).
006500     05  FDP-QTDE-LOCAL          PIC 9(02).
006600     05  FDP-LOCAL OCCURS 3 TIMES PIC X(12).
006700     05  FDP-QTDE-INSUMO         PIC 9(02).
006800     05  FDP-INSUMO OCCURS 5 TIMES.
006900         10  FDP-INSUMO-BEM          PIC X(20).
007000         10  FDP-INSUMO-TAXA         PIC S9(5)V9(4).
007100     05  FDP-QTDE-SAIDA          PIC 9(02).
007200     05  FDP-SAIDA OCCURS 5 TIMES.
007300         10  FDP-SAIDA-BEM           PIC X(20).
007400         10  FDP-SAIDA-TAXA          PIC S9(5)V9(4).
007500 FD  MODIFIERS-FILE.
007600 01  FD-MODIF-REG.
007700     05  FDM-NOME                PIC X(20).
007800     05  FDM-QTDE-TAG            PIC 9(02).
007900     05  FDM-TARGET-TAG OCCURS 5 TIMES PIC X(12).
008000     05  FDM-QTDE-EFEITO         PIC 9(02).
008100     05  FDM-EFEITO OCCURS 5 TIMES.
008200         10  FDM-EF-TIPO             PIC X(04).
008300         10  FDM-EF-VALOR            PIC S9(3)V9(4).
008400         10  FDM-EF-BEM-1            PIC X(20).
008500         10  FDM-EF-BEM-2            PIC X(20).
008600 WORKING-STORAGE SECTION.
008700 77  WRK-STATUS-BENS             PIC X(02) VALUE '00'.
008800 77  WRK-STATUS-PREDIO           PIC X(02) VALUE '00'.
008900 77  WRK-STATUS-MODIF            PIC X(02) VALUE '00'.
009000 77  WRK-FIM-BENS                PIC X(01) VALUE 'N'.
009100     88  FIM-BENS-SIM                  VALUE 'S'.
009200 77  WRK-FIM-PREDIO              PIC X(01) VALUE 'N'.
009300     88  FIM-PREDIO-SIM                VALUE 'S'.
009400 77  WRK-FIM-MODIF               PIC X(01) VALUE 'N'.
009500     88  FIM-MODIF-SIM                 VALUE 'S'.
009600 01  WRK-SUBS.
009700     05  WRK-IDX-TAG             PIC 9(02) COMP.
009800     05  WRK-IDX-LOCAL           PIC 9(02) COMP.
009900     05  WRK-IDX-INSUMO          PIC 9(02) COMP.
010000     05  WRK-IDX-SAIDA           PIC 9(02) COMP.
010100     05  WRK-IDX-EFEITO          PIC 9(02) COMP.
010200 01  WRK-RETURN-CODE             PIC S9(4) COMP VALUE ZERO.
010300*    REDEFINES ABAIXO USADO NA VALIDACAO DO STATUS DE ARQUIVO
010400 01  WRK-STATUS-GERAL            PIC X(02).
010500 01  WRK-STATUS-GERAL-NUM REDEFINES WRK-STATUS-GERAL
010600                                 PIC 9(02).
010700 01  WRK-CONTADOR-CARGA.
010800     05  WRK-CONTADOR-CARGA-X REDEFINES WRK-CONTADOR-CARGA
010900                                 PIC X(04).
011000     05  FILLER                  PIC X(04).
011010 01  WRK-RETCODE-MSG             PIC S9(4).
011020 01  WRK-RETCODE-MSG-X REDEFINES WRK-RETCODE-MSG
011030                                 PIC X(04).
011100
011200 LINKAGE SECTION.
011300 COPY COPY010A.
011400 COPY COPY011A.
011500 COPY COPY012A.
011600 01  CAD0010A-RETCODE            PIC S9(4) COMP.
011700
011800 PROCEDURE DIVISION USING COPY010A-REGISTRO
011900                           COPY011A-REGISTRO
012000                           COPY012A-REGISTRO
012100                           CAD0010A-RETCODE.
012200*----------------------------------------------------------------*
012300*    PROCESSAMENTO PRINCIPAL
012400*----------------------------------------------------------------*
012500*> cobol-lint CL002 0000-processar
012600 0000-PROCESSAR                  SECTION.
012700*----------------------------------------------------------------*
012800     MOVE ZERO                   TO WRK-RETURN-CODE
012900     PERFORM 0001-LER-BENS THRU 0001-END
013000     PERFORM 0002-LER-PREDIOS THRU 0002-END
013100     PERFORM 0003-LER-MODIFICADORES THRU 0003-END
013150     IF WRK-RETURN-CODE NOT = ZERO
013160        MOVE WRK-RETURN-CODE     TO WRK-RETCODE-MSG
013170        DISPLAY 'CAD0010A - ERRO NA CARGA DE CATALOGO - RC='
013180                WRK-RETCODE-MSG-X
013190     END-IF
013200     MOVE WRK-RETURN-CODE        TO CAD0010A-RETCODE
013250     PERFORM 9999-FINALIZAR THRU 9999-END
013300     .
013400*----------------------------------------------------------------*
013500*> cobol-lint CL002 0000-end
013600 0000-END.                       EXIT.
013700*----------------------------------------------------------------*
013800
013900*----------------------------------------------------------------*
014000*    CARGA DO CATALOGO DE BENS (GOODS)                            *
014100*----------------------------------------------------------------*
014200 0001-LER-BENS                   SECTION.
014300*----------------------------------------------------------------*
014400     MOVE ZERO                   TO COPY010A-QTDE-BENS
014500     MOVE 'N'                    TO WRK-FIM-BENS
014600     OPEN INPUT GOODS-FILE
014700     IF WRK-STATUS-BENS NOT = '00'
014800        MOVE 80                  TO WRK-RETURN-CODE
014900        GO TO 0001-END
015000     END-IF
015100     PERFORM 0011-LER-UM-BEM THRU 0011-END
015200        UNTIL FIM-BENS-SIM
015300     CLOSE GOODS-FILE
015400     .
015500*----------------------------------------------------------------*
015600*> cobol-lint CL002 0001-end
015700 0001-END.                       EXIT.
015800*----------------------------------------------------------------*
015900
016000 0011-LER-UM-BEM                 SECTION.
016100*----------------------------------------------------------------*
016200     READ GOODS-FILE
016300        AT END MOVE 'S'          TO WRK-FIM-BENS
016400        NOT AT END PERFORM 0012-ARQUIVAR-BEM THRU 0012-END
016500     END-READ
016600     .
016700*----------------------------------------------------------------*
016800 0011-END.                       EXIT.
016900*----------------------------------------------------------------*
017000
017100 0012-ARQUIVAR-BEM               SECTION.
017200*----------------------------------------------------------------*
017300     ADD 1                       TO COPY010A-QTDE-BENS
017400     SET COPY010A-IDX-BEM        TO COPY010A-QTDE-BENS
017500     MOVE FDB-NOME      TO GD-NOME (COPY010A-IDX-BEM)
017600     MOVE FDB-FLAG-BRUTO TO GD-FLAG-BRUTO (COPY010A-IDX-BEM)
017700     .
017800*----------------------------------------------------------------*
017900 0012-END.                       EXIT.
018000*----------------------------------------------------------------*
018100
018200*----------------------------------------------------------------*
018300*    CARGA DO CATALOGO DE PREDIOS DE PRODUCAO (BUILDINGS)         *
018400*----------------------------------------------------------------*
018500 0002-LER-PREDIOS                SECTION.
018600*----------------------------------------------------------------*
018700     MOVE ZERO                   TO COPY011A-QTDE-PREDIO
018800     MOVE 'N'                    TO WRK-FIM-PREDIO
018900     OPEN INPUT BUILDINGS-FILE
019000     IF WRK-STATUS-PREDIO NOT = '00'
019100        MOVE 81                  TO WRK-RETURN-CODE
019200        GO TO 0002-END
019300     END-IF
019400     PERFORM 0021-LER-UM-PREDIO THRU 0021-END
019500        UNTIL FIM-PREDIO-SIM
019600     CLOSE BUILDINGS-FILE
019700     .
019800*----------------------------------------------------------------*
019900*> cobol-lint CL002 0002-end
020000 0002-END.                       EXIT.
020100*----------------------------------------------------------------*
020200
020300 0021-LER-UM-PREDIO              SECTION.
020400*----------------------------------------------------------------*
020500     READ BUILDINGS-FILE
020600        AT END MOVE 'S'          TO WRK-FIM-PREDIO
020700        NOT AT END PERFORM 0022-ARQUIVAR-PREDIO THRU 0022-END
020800     END-READ
020900     .
021000*----------------------------------------------------------------*
021100 0021-END.                       EXIT.
021200*----------------------------------------------------------------*
021300
021400 0022-ARQUIVAR-PREDIO            SECTION.
021500*----------------------------------------------------------------*
021600     ADD 1                       TO COPY011A-QTDE-PREDIO
021700     SET COPY011A-IDX-PREDIO     TO COPY011A-QTDE-PREDIO
021800     MOVE FDP-NOME
021900          TO BD-NOME (COPY011A-IDX-PREDIO)
022000     MOVE FDP-CICLO-SEG
022100          TO BD-CICLO-SEG (COPY011A-IDX-PREDIO)
022200     MOVE FDP-ELETRIFICAVEL
022300          TO BD-ELETRIFICAVEL (COPY011A-IDX-PREDIO)
022400     MOVE FDP-MAO-OBRA-QTD
022500          TO BD-MAO-OBRA-QTD (COPY011A-IDX-PREDIO)
022600     MOVE FDP-MAO-OBRA-TIPO
022700          TO BD-MAO-OBRA-TIPO (COPY011A-IDX-PREDIO)
022800     MOVE FDP-QTDE-TAG
022900          TO BD-QTDE-TAG (COPY011A-IDX-PREDIO)
023000     MOVE FDP-QTDE-LOCAL
023100          TO BD-QTDE-LOCAL (COPY011A-IDX-PREDIO)
023200     MOVE FDP-QTDE-INSUMO
023300          TO BD-QTDE-INSUMO (COPY011A-IDX-PREDIO)
023400     MOVE FDP-QTDE-SAIDA
023500          TO BD-QTDE-SAIDA (COPY011A-IDX-PREDIO)
023600     PERFORM 0023-COPIAR-TAG THRU 0023-END
023700        VARYING WRK-IDX-TAG FROM 1 BY 1
023800        UNTIL WRK-IDX-TAG > 5
023900     PERFORM 0024-COPIAR-LOCAL THRU 0024-END
024000        VARYING WRK-IDX-LOCAL FROM 1 BY 1
024100        UNTIL WRK-IDX-LOCAL > 3
024200     PERFORM 0025-COPIAR-INSUMO THRU 0025-END
024300        VARYING WRK-IDX-INSUMO FROM 1 BY 1
024400        UNTIL WRK-IDX-INSUMO > 5
024500     PERFORM 0026-COPIAR-SAIDA THRU 0026-END
024600        VARYING WRK-IDX-SAIDA FROM 1 BY 1
024700        UNTIL WRK-IDX-SAIDA > 5
024800     .
024900*----------------------------------------------------------------*
025000 0022-END.                       EXIT.
025100*----------------------------------------------------------------*
025200
025300 0023-COPIAR-TAG                 SECTION.
025400*----------------------------------------------------------------*
025500     MOVE FDP-TAG (WRK-IDX-TAG)
025600          TO BD-TAG (COPY011A-IDX-PREDIO WRK-IDX-TAG)
025700     .
025800*----------------------------------------------------------------*
025900 0023-END.                       EXIT.
026000*----------------------------------------------------------------*
026100
026200 0024-COPIAR-LOCAL               SECTION.
026300*----------------------------------------------------------------*
026400     MOVE FDP-LOCAL (WRK-IDX-LOCAL)
026500          TO BD-LOCAL (COPY011A-IDX-PREDIO WRK-IDX-LOCAL)
026600     .
026700*----------------------------------------------------------------*
026800 0024-END.                       EXIT.
026900*----------------------------------------------------------------*
027000
027100 0025-COPIAR-INSUMO              SECTION.
027200*----------------------------------------------------------------*
027300     MOVE FDP-INSUMO-BEM (WRK-IDX-INSUMO)
027400          TO BD-INSUMO-BEM (COPY011A-IDX-PREDIO WRK-IDX-INSUMO)
027500     MOVE FDP-INSUMO-TAXA (WRK-IDX-INSUMO)
027600          TO BD-INSUMO-TAXA (COPY011A-IDX-PREDIO WRK-IDX-INSUMO)
027700     .
027800*----------------------------------------------------------------*
027900 0025-END.                       EXIT.
028000*----------------------------------------------------------------*
028100
028200 0026-COPIAR-SAIDA               SECTION.
028300*----------------------------------------------------------------*
028400     MOVE FDP-SAIDA-BEM (WRK-IDX-SAIDA)
028500          TO BD-SAIDA-BEM (COPY011A-IDX-PREDIO WRK-IDX-SAIDA)
028600     MOVE FDP-SAIDA-TAXA (WRK-IDX-SAIDA)
028700          TO BD-SAIDA-TAXA (COPY011A-IDX-PREDIO WRK-IDX-SAIDA)
028800     .
028900*----------------------------------------------------------------*
029000 0026-END.                       EXIT.
029100*----------------------------------------------------------------*
029200
029300*----------------------------------------------------------------*
029400*    CARGA DO CATALOGO DE MODIFICADORES (MODIFIERS)               *
029500*----------------------------------------------------------------*
029600 0003-LER-MODIFICADORES          SECTION.
029700*----------------------------------------------------------------*
029800     MOVE ZERO                   TO COPY012A-QTDE-MODIF
029900     MOVE 'N'                    TO WRK-FIM-MODIF
030000     OPEN INPUT MODIFIERS-FILE
030100     IF WRK-STATUS-MODIF NOT = '00'
030200        MOVE 82                  TO WRK-RETURN-CODE
030300        GO TO 0003-END
030400     END-IF
030500     PERFORM 0031-LER-UM-MODIF THRU 0031-END
030600        UNTIL FIM-MODIF-SIM
030700     CLOSE MODIFIERS-FILE
030800     .
030900*----------------------------------------------------------------*
031000*> cobol-lint CL002 0003-end
031100 0003-END.                       EXIT.
031200*----------------------------------------------------------------*
031300
031400 0031-LER-UM-MODIF               SECTION.
031500*----------------------------------------------------------------*
031600     READ MODIFIERS-FILE
031700        AT END MOVE 'S'          TO WRK-FIM-MODIF
031800        NOT AT END PERFORM 0032-ARQUIVAR-MODIF THRU 0032-END
031900     END-READ
032000     .
032100*----------------------------------------------------------------*
032200 0031-END.                       EXIT.
032300*----------------------------------------------------------------*
032400
032500 0032-ARQUIVAR-MODIF             SECTION.
032600*----------------------------------------------------------------*
032700     ADD 1                       TO COPY012A-QTDE-MODIF
032800     SET COPY012A-IDX-MODIF      TO COPY012A-QTDE-MODIF
032900     MOVE FDM-NOME
033000          TO MD-NOME (COPY012A-IDX-MODIF)
033100     MOVE FDM-QTDE-TAG
033200          TO MD-QTDE-TAG (COPY012A-IDX-MODIF)
033300     MOVE FDM-QTDE-EFEITO
033400          TO MD-QTDE-EFEITO (COPY012A-IDX-MODIF)
033500     PERFORM 0033-COPIAR-MTAG THRU 0033-END
033600        VARYING WRK-IDX-TAG FROM 1 BY 1
033700        UNTIL WRK-IDX-TAG > 5
033800     PERFORM 0034-COPIAR-EFEITO THRU 0034-END
033900        VARYING WRK-IDX-EFEITO FROM 1 BY 1
034000        UNTIL WRK-IDX-EFEITO > 5
034100     .
034200*----------------------------------------------------------------*
034300 0032-END.                       EXIT.
034400*----------------------------------------------------------------*
034500
034600 0033-COPIAR-MTAG                SECTION.
034700*----------------------------------------------------------------*
034800     MOVE FDM-TARGET-TAG (WRK-IDX-TAG)
034900          TO MD-TARGET-TAG (COPY012A-IDX-MODIF WRK-IDX-TAG)
035000     .
035100*----------------------------------------------------------------*
035200 0033-END.                       EXIT.
035300*----------------------------------------------------------------*
035400
035500 0034-COPIAR-EFEITO              SECTION.
035600*----------------------------------------------------------------*
035700     MOVE FDM-EF-TIPO (WRK-IDX-EFEITO)
035800          TO MD-EF-TIPO (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
035900     MOVE FDM-EF-VALOR (WRK-IDX-EFEITO)
036000          TO MD-EF-VALOR (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
036100     MOVE FDM-EF-BEM-1 (WRK-IDX-EFEITO)
036200          TO MD-EF-BEM-1 (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
036300     MOVE FDM-EF-BEM-2 (WRK-IDX-EFEITO)
036400          TO MD-EF-BEM-2 (COPY012A-IDX-MODIF WRK-IDX-EFEITO)
036500     .
036600*----------------------------------------------------------------*
036700 0034-END.                       EXIT.
036800*----------------------------------------------------------------*
036900
037000*----------------------------------------------------------------*
037100*    FINALIZAR PROGRAMA                                          *
037200*----------------------------------------------------------------*
037300 9999-FINALIZAR                  SECTION.
037400*----------------------------------------------------------------*
037500     GOBACK
037600     .
037700*----------------------------------------------------------------*
037800*> cobol-lint CL002 9999-end
037900 9999-END.                       EXIT.
038000*----------------------------------------------------------------*
