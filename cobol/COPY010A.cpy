000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - ENGENHARIA DE PRODUCAO               *
000300* DATA.......: 05/02/1991                                       *
000400* DESCRICAO..: BOOK DE CADASTRO DE INSUMOS (BENS)                *
000500* NOME.......: COPY010A                                         *
000600* TAMANHO....: 01002                                            *
000700*----------------------------------------------------------------*
000800* COPY010A-NOME       = NOME DO BEM (CHAVE, UNICO)               *
000900* COPY010A-FLAG-BRUTO = 'Y' BEM BRUTO (NAO FABRICAVEL)            *
001000*                       'N' BEM FABRICADO                        *
001100*----------------------------------------------------------------*
001200* 23/09/1997 MAZ  CH-1140  AJUSTE PIC PARA SUPORTAR 50 BENS       *
001300* 14/06/1999 RCF  CH-1203  VIRADA DO MILENIO - SEM IMPACTO DATAS  *
001350* 12/04/2004 JFS  CH-1477  FLAG DE BEM BRUTO PASSA DE 'S' P/ 'Y', *
001360*                          ALINHADO AO PADRAO DO BEM ELETRIFICAVEL*
001370*                          (COPY011A) E AO LAYOUT DE INTERCAMBIO. *
001400******************************************************************
001500 01  COPY010A-HEADER.
001600     05  COPY010A-COD-BOOK        PIC X(08) VALUE 'COPY010A'.
001700     05  COPY010A-TAM-BOOK        PIC 9(05) VALUE 01002.
001800 01  COPY010A-REGISTRO.
001900     05  COPY010A-QTDE-BENS       PIC 9(02) COMP VALUE ZERO.
001950     05  FILLER                   PIC X(04).
002000     05  COPY010A-TAB-BEM OCCURS 50 TIMES
002100                          INDEXED BY COPY010A-IDX-BEM.
002200         10  GD-NOME              PIC X(20).
002300         10  GD-FLAG-BRUTO        PIC X(01).
002400             88  GD-E-BRUTO             VALUE 'Y'.
002500             88  GD-E-FABRICADO         VALUE 'N'.
002600         10  FILLER               PIC X(09).
