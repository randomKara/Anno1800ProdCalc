000010******************************************************************
000020* PROGRAMADOR: M. AZEVEDO - ENGENHARIA DE PRODUCAO               *
000030* DATA.......: 25/02/1991                                       *
000040* DESCRICAO..: RELATORIO DA CADEIA DE PRODUCAO - CENARIO BASE,   *
000050*              CENARIO OTIMIZADO E RESUMO COMPARATIVO POR META.  *
000060* NOME.......: REL0010A                                         *
000070* OBS.....   : CHAMADO POR PROG050A - UMA CHAMADA POR META, MAIS *
000080*              UMA CHAMADA FINAL (REL0010A-FECHAR = 'S') PARA FECHAR O *
000090*              ARQUIVO DE SAIDA.                                  *
000100******************************************************************
000110* HISTORICO DE ALTERACOES                                        *
000120*----------------------------------------------------------------*
000130* DATA       PROG  CHAMADO    DESCRICAO                          *
000140*----------------------------------------------------------------*
000150* 25/02/1991 MAZ   CH-0003    VERSAO INICIAL - SO CENARIO BASE    REL0010A
000160* 19/03/1995 MAZ   CH-0922    INCLUI CENARIO OTIMIZADO E RESUMO   REL0010A
000170*                             COMPARATIVO DE PREDIOS E MAO DE OBRA REL0010A
000180* 30/07/1998 DPS   CH-1189    QUEBRA DE MAO DE OBRA POR TIPO NO    REL0010A
000190*                             RESUMO (VER 4000-CALCULAR-RESUMO)    REL0010A
000200* 14/06/1999 RCF   CH-1203    VIRADA DO MILENIO - SEM IMPACTO      REL0010A
000210*                             NESTE PROGRAMA                       REL0010A
000220* 08/03/2002 LSN   CH-1410    LOCAIS DO PREDIO PASSAM A SER        REL0010A
000230*                             IMPRESSOS NA LINHA DE DETALHE         REL0010A
000240* 03/05/2004 JFS   CH-1483    FLAG DE NO BRUTO (ARB-/ARO-RAW-FLAG) REL0010A
000250*                             PASSA DE 'S' P/ 'Y' - MESMO AJUSTE   REL0010A
000260*                             DO CH-1477 EM COPY010A/COPY011A.     REL0010A
000270* 21/05/2004 JFS   CH-1490    PARAGRAFOS RENUMERADOS PARA O        REL0010A
000280*                             PADRAO DA OFICINA (0000/000N/00NX);  REL0010A
000290*                             FECHAMENTO DO ARQUIVO (9000) PASSA A REL0010A
000300*                             SER O 9900-FECHAR-ARQUIVO, CHAMADO   REL0010A
000310*                             ANTES DO 9999-FINALIZAR; OS PARAME-  REL0010A
000320*                             TROS DE RETORNO NA LINKAGE PASSAM A  REL0010A
000330*                             SEGUIR O NOME DO PROGRAMA (SEM       REL0010A
000340*                             PREFIXO LK-), COMO NO PROGDATA.       REL0010A
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.    REL0010A.
000370 AUTHOR.        M. AZEVEDO.
000380 INSTALLATION.  ENGENHARIA DE PRODUCAO.
000390 DATE-WRITTEN.  25/02/1991.
000400 DATE-COMPILED.
000410 SECURITY.      USO INTERNO - ENGENHARIA DE PRODUCAO.
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.   IBM-370.
000450 OBJECT-COMPUTER.   IBM-370.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT REL0010A-SAIDA ASSIGN TO REPORT
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WRK-STATUS-SAIDA.
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  REL0010A-SAIDA
000560     LABEL RECORDS ARE STANDARD
000570     RECORD CONTAINS 132 CHARACTERS.
000580 01  FD-REL0010A-REGISTRO.
000590     05  FD-REL0010A-LINHA       PIC X(130).
000600     05  FILLER                 PIC X(002).
000610 WORKING-STORAGE SECTION.
000620*----------------------------------------------------------------*
000630*    CONTROLE DE ARQUIVO E DE CHAMADAS                           *
000640*----------------------------------------------------------------*
000650 01  WRK-STATUS-SAIDA            PIC X(02) VALUE '00'.
000660 01  WRK-PRIMEIRA-CHAMADA        PIC X(01) VALUE 'S'.
000670 01  WRK-RETURN-CODE             PIC S9(4) COMP VALUE ZERO.
000680*----------------------------------------------------------------*
000690*    SUBSCRITOS E CONTADORES DE TRABALHO                         *
000700*----------------------------------------------------------------*
000710 01  WRK-SUBSCRITOS3.
000720     05  WRK-IDX-NO              PIC 9(04) COMP.
000730     05  WRK-IDX-PRED-BUSCA      PIC 9(02) COMP.
000740     05  WRK-IDX-LOC             PIC 9(02) COMP.
000750     05  WRK-IDX-TIPO            PIC 9(02) COMP.
000760     05  WRK-IDX-TIPO-BUSCA      PIC 9(02) COMP.
000770     05  WRK-PONTEIRO-LOCAL      PIC 9(03) COMP.
000780 01  WRK-ACHOU-PREDIO-LOC        PIC X(01) VALUE 'N'.
000790 01  WRK-ACHOU-TIPO              PIC X(01) VALUE 'N'.
000800 01  WRK-TIPO-BUSCA-NOME         PIC X(12).
000810*----------------------------------------------------------------*
000820*    ACUMULADORES DO RESUMO COMPARATIVO                          *
000830*----------------------------------------------------------------*
000840 01  WRK-TOT-PREDIOS-BASE        PIC S9(09)V9(4) VALUE ZERO.
000850 01  WRK-TOT-PREDIOS-OTIM        PIC S9(09)V9(4) VALUE ZERO.
000860 01  WRK-TOT-PREDIOS-ECONOM      PIC S9(09)V9(4) VALUE ZERO.
000870 01  WRK-PCT-EFICIENCIA          PIC S9(03)V9(4) VALUE ZERO.
000880 01  WRK-TOT-MAOOBRA-BASE        PIC S9(09)V9(4) VALUE ZERO.
000890 01  WRK-TOT-MAOOBRA-OTIM        PIC S9(09)V9(4) VALUE ZERO.
000900 01  WRK-TOT-MAOOBRA-ECONOM      PIC S9(09)V9(4) VALUE ZERO.
000910 01  WRK-PCT-REDUCAO             PIC S9(03)V9(4) VALUE ZERO.
000920 01  WRK-QTDE-TIPO                PIC 9(02) VALUE ZERO.
000930 01  WRK-TAB-TIPO OCCURS 10 TIMES.
000940     05  WRK-TIPO-NOME            PIC X(12).
000950     05  WRK-TIPO-BASE            PIC S9(09)V9(4).
000960     05  WRK-TIPO-OTIM            PIC S9(09)V9(4).
000970     05  WRK-TIPO-DIF             PIC S9(09)V9(4).
000980     05  WRK-TIPO-PCT             PIC S9(03)V9(4).
000990*----------------------------------------------------------------*
001000*    REDEFINES - AREAS DE CONFERENCIA USADAS NOS TRACOS DE        *
001010*    DEPURACAO (VER 4000-CALCULAR-RESUMO E 9900-FECHAR-ARQUIVO)   *
001020*----------------------------------------------------------------*
001030 01  WRK-RETURN-AREA.
001040     05  WRK-RETURN-CODE-NUM      PIC S9(4) COMP.
001050 01  WRK-RETURN-DISPLAY REDEFINES WRK-RETURN-AREA
001060                               PIC X(02).
001070 01  WRK-QTDE-TIPO-AREA.
001080     05  WRK-QTDE-TIPO-NUM        PIC 9(02).
001090 01  WRK-QTDE-TIPO-DISPLAY REDEFINES WRK-QTDE-TIPO-AREA
001100                               PIC X(02).
001110 01  WRK-DEBUG-MAOOBRA-AREA.
001120     05  WRK-DEBUG-MAOOBRA-NUM    PIC S9(09)V9(4).
001130 01  WRK-DEBUG-MAOOBRA-DISPLAY REDEFINES WRK-DEBUG-MAOOBRA-AREA
001140                               PIC X(14).
001150*----------------------------------------------------------------*
001160*    AREA UNICA DE IMPRESSAO (MONTADA POR SECAO, GRAVADA NO FD)   *
001170*----------------------------------------------------------------*
001180 01  WRK-L-BUFFER                 PIC X(130).
001190 01  WRK-L-CAB-ALVO.
001200     05  FILLER                   PIC X(01) VALUE SPACES.
001210     05  FILLER                   PIC X(30) VALUE
001220         'RELATORIO DE CADEIA PRODUTIVA'.
001230     05  FILLER                   PIC X(02) VALUE SPACES.
001240     05  FILLER                   PIC X(06) VALUE 'META: '.
001250     05  WRK-CAB-BEM               PIC X(20).
001260     05  FILLER                    PIC X(02) VALUE SPACES.
001270     05  FILLER                    PIC X(11) VALUE 'TAXA REQ.: '.
001280     05  WRK-CAB-TAXA               PIC ZZZZ9.99.
001290 01  WRK-L-CAB-SECAO.
001300     05  FILLER                   PIC X(01) VALUE SPACES.
001310     05  WRK-SECAO-TITULO          PIC X(40).
001320 01  WRK-L-NO-BEM.
001330     05  FILLER                   PIC X(01) VALUE SPACES.
001340     05  FILLER                   PIC X(06) VALUE 'NIVEL '.
001350     05  WRK-NO-NIVEL              PIC Z9.
001360     05  FILLER                    PIC X(02) VALUE SPACES.
001370     05  FILLER                    PIC X(05) VALUE 'BEM: '.
001380     05  WRK-NO-BEM                 PIC X(20).
001390     05  FILLER                     PIC X(02) VALUE SPACES.
001400     05  FILLER                     PIC X(07) VALUE 'TAXA: '.
001410     05  WRK-NO-TAXA                 PIC ZZZZ9.99.
001420     05  FILLER                      PIC X(02) VALUE SPACES.
001430     05  WRK-NO-MARCA                 PIC X(30) VALUE SPACES.
001440 01  WRK-L-NO-PREDIO.
001450     05  FILLER                   PIC X(03) VALUE SPACES.
001460     05  FILLER                   PIC X(08) VALUE 'PREDIO: '.
001470     05  WRK-NO-PREDIO             PIC X(20).
001480     05  FILLER                    PIC X(02) VALUE SPACES.
001490     05  FILLER                    PIC X(08) VALUE 'LOCAIS: '.
001500     05  WRK-NO-LOCAIS              PIC X(40).
001510 01  WRK-L-NO-QTDE.
001520     05  FILLER                   PIC X(03) VALUE SPACES.
001530     05  FILLER                   PIC X(13) VALUE 'QTD PREDIOS: '.
001540     05  WRK-NO-QTD-PREDIOS        PIC ZZZZ9.99.
001550     05  FILLER                    PIC X(02) VALUE SPACES.
001560     05  FILLER                    PIC X(15) VALUE 'PRODUTIVIDADE: '.
001570     05  WRK-NO-PRODUT-DISP         PIC ZZZ9.9.
001580     05  FILLER                     PIC X(01) VALUE '%'.
001590 01  WRK-L-NO-MAOOBRA.
001600     05  FILLER                   PIC X(03) VALUE SPACES.
001610     05  FILLER                   PIC X(13) VALUE 'MAO DE OBRA: '.
001620     05  WRK-NO-MO-QTD             PIC ZZZZ9.
001630     05  FILLER                    PIC X(01) VALUE SPACES.
001640     05  WRK-NO-MO-TIPO             PIC X(12).
001650     05  FILLER                     PIC X(02) VALUE SPACES.
001660     05  FILLER                     PIC X(12) VALUE 'TOTAL M.O.: '.
001670     05  WRK-NO-MO-TOTAL             PIC ZZZZZZ9.
001680     05  FILLER                      PIC X(01) VALUE SPACES.
001690     05  WRK-NO-MO-TIPO2              PIC X(12).
001700 01  WRK-L-NO-MODIF.
001710     05  FILLER                   PIC X(03) VALUE SPACES.
001720     05  FILLER                   PIC X(16) VALUE 'MODIFICADORES: '.
001730     05  WRK-NO-MODIF-1             PIC X(20).
001740     05  FILLER                     PIC X(01) VALUE SPACES.
001750     05  WRK-NO-MODIF-2              PIC X(20).
001760     05  FILLER                      PIC X(01) VALUE SPACES.
001770     05  WRK-NO-MODIF-3               PIC X(20).
001780 01  WRK-L-RESUMO-TIT.
001790     05  FILLER                   PIC X(01) VALUE SPACES.
001800     05  FILLER                   PIC X(20) VALUE 'RESUMO COMPARATIVO'.
001810 01  WRK-L-RESUMO-PREDIOS.
001820     05  FILLER                   PIC X(01) VALUE SPACES.
001830     05  FILLER                   PIC X(09) VALUE 'PREDIOS: '.
001840     05  FILLER                   PIC X(05) VALUE 'BASE='.
001850     05  WRK-RES-PRED-BASE         PIC ZZZZZ9.99.
001860     05  FILLER                    PIC X(02) VALUE SPACES.
001870     05  FILLER                    PIC X(05) VALUE 'OTIM='.
001880     05  WRK-RES-PRED-OTIM          PIC ZZZZZ9.99.
001890     05  FILLER                     PIC X(02) VALUE SPACES.
001900     05  FILLER                     PIC X(08) VALUE 'ECONOM.='.
001910     05  WRK-RES-PRED-ECON            PIC ZZZZZ9.99.
001920     05  FILLER                       PIC X(02) VALUE SPACES.
001930     05  FILLER                       PIC X(07) VALUE 'EFIC.% '.
001940     05  WRK-RES-PRED-PCT              PIC ZZZ9.9.
001950 01  WRK-L-RESUMO-MAOOBRA.
001960     05  FILLER                   PIC X(01) VALUE SPACES.
001970     05  FILLER                   PIC X(12) VALUE 'MAO DE OBRA: '.
001980     05  FILLER                   PIC X(05) VALUE 'BASE='.
001990     05  WRK-RES-MO-BASE           PIC ZZZZZZZ9.
002000     05  FILLER                    PIC X(02) VALUE SPACES.
002010     05  FILLER                    PIC X(05) VALUE 'OTIM='.
002020     05  WRK-RES-MO-OTIM            PIC ZZZZZZZ9.
002030     05  FILLER                     PIC X(02) VALUE SPACES.
002040     05  FILLER                     PIC X(08) VALUE 'ECONOM.='.
002050     05  WRK-RES-MO-ECON              PIC ZZZZZZZ9.
002060     05  FILLER                       PIC X(02) VALUE SPACES.
002070     05  FILLER                       PIC X(07) VALUE 'RED.% '.
002080     05  WRK-RES-MO-PCT                PIC ZZZ9.9.
002090 01  WRK-L-RESUMO-TIPO.
002100     05  FILLER                   PIC X(03) VALUE SPACES.
002110     05  WRK-RES-TIPO-NOME         PIC X(12).
002120     05  FILLER                    PIC X(02) VALUE SPACES.
002130     05  FILLER                    PIC X(06) VALUE 'BASE='.
002140     05  WRK-RES-TIPO-BASE          PIC ZZZZZZ9.
002150     05  FILLER                     PIC X(02) VALUE SPACES.
002160     05  FILLER                     PIC X(06) VALUE 'OTIM='.
002170     05  WRK-RES-TIPO-OTIM           PIC ZZZZZZ9.
002180     05  FILLER                      PIC X(02) VALUE SPACES.
002190     05  FILLER                      PIC X(06) VALUE 'DIF.='.
002200     05  WRK-RES-TIPO-DIF             PIC ZZZZZZ9.
002210     05  FILLER                       PIC X(02) VALUE SPACES.
002220     05  FILLER                       PIC X(07) VALUE 'RED.% '.
002230     05  WRK-RES-TIPO-PCT              PIC ZZZ9.9.
002240
002250 LINKAGE SECTION.
002260 COPY COPY011A.
002270 COPY COPY013A.
002280*----------------------------------------------------------------*
002290*    ARVORE CALCULADA DO CENARIO BASE (VER COPY014A EM CALCCD01) *
002300*----------------------------------------------------------------*
002310 01  REL0010A-ARVORE-BASE.
002320     05  ARB-QTDE                PIC 9(04) COMP VALUE ZERO.
002330     05  FILLER                  PIC X(04).
002340     05  ARB-NO OCCURS 300 TIMES
002350                    INDEXED BY REL0010A-IDX-ARB.
002360         10  ARB-PROFUND              PIC 9(02) COMP.
002370         10  ARB-BEM                  PIC X(20).
002380         10  ARB-TAXA                 PIC S9(07)V9(4).
002390         10  ARB-RAW-FLAG             PIC X(01).
002400             88  ARB-E-BRUTO                VALUE 'Y'.
002410             88  ARB-E-ERRO                 VALUE 'E'.
002420         10  ARB-PREDIO               PIC X(20).
002430         10  ARB-QTD-PREDIOS          PIC S9(07)V9(4).
002440         10  ARB-PRODUTIVIDADE        PIC S9(03)V9(4).
002450         10  ARB-MAO-OBRA-QTD         PIC 9(05).
002460         10  ARB-MAO-OBRA-TIPO        PIC X(12).
002470         10  ARB-TOTAL-MAO-OBRA       PIC S9(09)V9(4).
002480         10  ARB-QTDE-MODIF           PIC 9(02).
002490         10  ARB-NOME-MODIF OCCURS 3 TIMES
002500                            PIC X(20).
002510         10  ARB-QTDE-FILHO           PIC 9(02) COMP.
002520         10  FILLER                   PIC X(06).
002530*----------------------------------------------------------------*
002540*    ARVORE CALCULADA DO CENARIO OTIMIZADO (MESMO LEIAUTE)        *
002550*----------------------------------------------------------------*
002560 01  REL0010A-ARVORE-OTIM.
002570     05  ARO-QTDE                PIC 9(04) COMP VALUE ZERO.
002580     05  FILLER                  PIC X(04).
002590     05  ARO-NO OCCURS 300 TIMES
002600                    INDEXED BY REL0010A-IDX-ARO.
002610         10  ARO-PROFUND              PIC 9(02) COMP.
002620         10  ARO-BEM                  PIC X(20).
002630         10  ARO-TAXA                 PIC S9(07)V9(4).
002640         10  ARO-RAW-FLAG             PIC X(01).
002650             88  ARO-E-BRUTO                VALUE 'Y'.
002660             88  ARO-E-ERRO                 VALUE 'E'.
002670         10  ARO-PREDIO               PIC X(20).
002680         10  ARO-QTD-PREDIOS          PIC S9(07)V9(4).
002690         10  ARO-PRODUTIVIDADE        PIC S9(03)V9(4).
002700         10  ARO-MAO-OBRA-QTD         PIC 9(05).
002710         10  ARO-MAO-OBRA-TIPO        PIC X(12).
002720         10  ARO-TOTAL-MAO-OBRA       PIC S9(09)V9(4).
002730         10  ARO-QTDE-MODIF           PIC 9(02).
002740         10  ARO-NOME-MODIF OCCURS 3 TIMES
002750                            PIC X(20).
002760         10  ARO-QTDE-FILHO           PIC 9(02) COMP.
002770         10  FILLER                   PIC X(06).
002780 01  REL0010A-FECHAR                  PIC X(01).
002790     88  REL0010A-E-FECHAR                  VALUE 'S'.
002800 01  REL0010A-RETCODE             PIC S9(4) COMP.
002810
002820 PROCEDURE DIVISION USING COPY011A-REGISTRO
002830                           COPY013A-REGISTRO
002840                           REL0010A-ARVORE-BASE
002850                           REL0010A-ARVORE-OTIM
002860                           REL0010A-FECHAR
002870                           REL0010A-RETCODE.
002880*----------------------------------------------------------------*
002890*    PROCESSAMENTO PRINCIPAL                                      *
002900*----------------------------------------------------------------*
002910*> cobol-lint CL002 0000-processar
002920 0000-PROCESSAR                  SECTION.
002930*----------------------------------------------------------------*
002940     MOVE ZERO                   TO WRK-RETURN-CODE
002950     IF REL0010A-E-FECHAR
002960        PERFORM 9900-FECHAR-ARQUIVO THRU 9900-END
002970     ELSE
002980        IF WRK-PRIMEIRA-CHAMADA = 'S'
002990           PERFORM 0100-ABRIR-ARQUIVO THRU 0100-END
003000           MOVE 'N'              TO WRK-PRIMEIRA-CHAMADA
003010        END-IF
003020        PERFORM 1000-IMPRIMIR-CABECALHO THRU 1000-END
003030        MOVE 'CENARIO BASE (SEM MODIFICADORES)'
003040                                  TO WRK-SECAO-TITULO
003050        PERFORM 1100-IMPRIMIR-SECAO THRU 1100-END
003060        PERFORM 2000-IMPRIMIR-ARVORE-BASE THRU 2000-END
003070        MOVE 'CENARIO OTIMIZADO (COM MODIFICADORES)'
003080                                  TO WRK-SECAO-TITULO
003090        PERFORM 1100-IMPRIMIR-SECAO THRU 1100-END
003100        PERFORM 3000-IMPRIMIR-ARVORE-OTIM THRU 3000-END
003110        PERFORM 4000-CALCULAR-RESUMO THRU 4000-END
003120        PERFORM 5000-IMPRIMIR-RESUMO THRU 5000-END
003130     END-IF
003140     MOVE WRK-RETURN-CODE         TO REL0010A-RETCODE
003150     PERFORM 9999-FINALIZAR THRU 9999-END
003160     .
003170*----------------------------------------------------------------*
003180*> cobol-lint CL002 0000-end
003190 0000-END.                       EXIT.
003200*----------------------------------------------------------------*
003210
003220*----------------------------------------------------------------*
003230*    ABERTURA DO ARQUIVO DE SAIDA (SO NA PRIMEIRA CHAMADA)        *
003240*----------------------------------------------------------------*
003250 0100-ABRIR-ARQUIVO              SECTION.
003260*----------------------------------------------------------------*
003270     OPEN OUTPUT REL0010A-SAIDA
003280     .
003290*----------------------------------------------------------------*
003300*> cobol-lint CL002 0100-end
003310 0100-END.                       EXIT.
003320*----------------------------------------------------------------*
003330
003340*----------------------------------------------------------------*
003350*    CABECALHO DA META CORRENTE                                   *
003360*----------------------------------------------------------------*
003370 1000-IMPRIMIR-CABECALHO         SECTION.
003380*----------------------------------------------------------------*
003390     MOVE TG-BEM                 TO WRK-CAB-BEM
003400     MOVE TG-TAXA                TO WRK-CAB-TAXA
003410     MOVE WRK-L-CAB-ALVO          TO WRK-L-BUFFER
003420     MOVE WRK-L-BUFFER            TO FD-REL0010A-LINHA
003430     WRITE FD-REL0010A-REGISTRO
003440     .
003450*----------------------------------------------------------------*
003460*> cobol-lint CL002 1000-end
003470 1000-END.                       EXIT.
003480*----------------------------------------------------------------*
003490
003500 1100-IMPRIMIR-SECAO             SECTION.
003510*----------------------------------------------------------------*
003520     MOVE WRK-L-CAB-SECAO         TO WRK-L-BUFFER
003530     MOVE WRK-L-BUFFER            TO FD-REL0010A-LINHA
003540     WRITE FD-REL0010A-REGISTRO
003550     .
003560*----------------------------------------------------------------*
003570 1100-END.                       EXIT.
003580*----------------------------------------------------------------*
003590
003600*----------------------------------------------------------------*
003610*    IMPRESSAO DA ARVORE DO CENARIO BASE, EM ORDEM DE IMPRESSAO   *
003620*    (A MESMA ORDEM EM QUE CALCCD01 GRAVOU OS NOS - VER COPY014A) *
003630*----------------------------------------------------------------*
003640 2000-IMPRIMIR-ARVORE-BASE       SECTION.
003650*----------------------------------------------------------------*
003660     PERFORM 2001-IMPRIMIR-NO-BASE THRU 2001-END
003670        VARYING WRK-IDX-NO FROM 1 BY 1
003680        UNTIL WRK-IDX-NO > ARB-QTDE
003690     .
003700*----------------------------------------------------------------*
003710*> cobol-lint CL002 2000-end
003720 2000-END.                       EXIT.
003730*----------------------------------------------------------------*
003740
003750 2001-IMPRIMIR-NO-BASE           SECTION.
003760*----------------------------------------------------------------*
003770     MOVE ARB-PROFUND (WRK-IDX-NO) TO WRK-NO-NIVEL
003780     MOVE ARB-BEM (WRK-IDX-NO)     TO WRK-NO-BEM
003790     MOVE ARB-TAXA (WRK-IDX-NO)    TO WRK-NO-TAXA
003800     IF ARB-E-ERRO (WRK-IDX-NO)
003810        MOVE '*** BEM NAO ENCONTRADO/SEM PRODUTOR ***'
003820                                  TO WRK-NO-MARCA
003830     ELSE
003840        MOVE SPACES               TO WRK-NO-MARCA
003850     END-IF
003860     MOVE WRK-L-NO-BEM             TO WRK-L-BUFFER
003870     MOVE WRK-L-BUFFER             TO FD-REL0010A-LINHA
003880     WRITE FD-REL0010A-REGISTRO
003890     IF ARB-E-BRUTO (WRK-IDX-NO) OR ARB-E-ERRO (WRK-IDX-NO)
003900        CONTINUE
003910     ELSE
003920        PERFORM 2100-IMPRIMIR-DETALHE-BASE THRU 2100-END
003930     END-IF
003940     .
003950*----------------------------------------------------------------*
003960*> cobol-lint CL002 2001-end
003970 2001-END.                       EXIT.
003980*----------------------------------------------------------------*
003990
004000 2100-IMPRIMIR-DETALHE-BASE      SECTION.
004010*----------------------------------------------------------------*
004020     PERFORM 2101-ACHAR-LOCAIS-BASE THRU 2101-END
004030     MOVE ARB-PREDIO (WRK-IDX-NO)  TO WRK-NO-PREDIO
004040     MOVE WRK-L-NO-PREDIO          TO WRK-L-BUFFER
004050     MOVE WRK-L-BUFFER             TO FD-REL0010A-LINHA
004060     WRITE FD-REL0010A-REGISTRO
004070
004080     MOVE ARB-QTD-PREDIOS (WRK-IDX-NO) TO WRK-NO-QTD-PREDIOS
004090     COMPUTE WRK-NO-PRODUT-DISP ROUNDED =
004100             ARB-PRODUTIVIDADE (WRK-IDX-NO) * 100
004110     MOVE WRK-L-NO-QTDE            TO WRK-L-BUFFER
004120     MOVE WRK-L-BUFFER             TO FD-REL0010A-LINHA
004130     WRITE FD-REL0010A-REGISTRO
004140
004150     MOVE ARB-MAO-OBRA-QTD (WRK-IDX-NO)   TO WRK-NO-MO-QTD
004160     MOVE ARB-MAO-OBRA-TIPO (WRK-IDX-NO)  TO WRK-NO-MO-TIPO
004170     MOVE ARB-TOTAL-MAO-OBRA (WRK-IDX-NO) TO WRK-NO-MO-TOTAL
004180     MOVE ARB-MAO-OBRA-TIPO (WRK-IDX-NO)  TO WRK-NO-MO-TIPO2
004190     MOVE WRK-L-NO-MAOOBRA          TO WRK-L-BUFFER
004200     MOVE WRK-L-BUFFER              TO FD-REL0010A-LINHA
004210     WRITE FD-REL0010A-REGISTRO
004220
004230     IF ARB-QTDE-MODIF (WRK-IDX-NO) > ZERO
004240        MOVE SPACES TO WRK-NO-MODIF-1 WRK-NO-MODIF-2 WRK-NO-MODIF-3
004250        MOVE ARB-NOME-MODIF (WRK-IDX-NO 1) TO WRK-NO-MODIF-1
004260        IF ARB-QTDE-MODIF (WRK-IDX-NO) > 1
004270           MOVE ARB-NOME-MODIF (WRK-IDX-NO 2) TO WRK-NO-MODIF-2
004280        END-IF
004290        IF ARB-QTDE-MODIF (WRK-IDX-NO) > 2
004300           MOVE ARB-NOME-MODIF (WRK-IDX-NO 3) TO WRK-NO-MODIF-3
004310        END-IF
004320        MOVE WRK-L-NO-MODIF          TO WRK-L-BUFFER
004330        MOVE WRK-L-BUFFER            TO FD-REL0010A-LINHA
004340        WRITE FD-REL0010A-REGISTRO
004350     END-IF
004360     .
004370*----------------------------------------------------------------*
004380*> cobol-lint CL002 2100-end
004390 2100-END.                       EXIT.
004400*----------------------------------------------------------------*
004410
004420 2101-ACHAR-LOCAIS-BASE          SECTION.
004430*----------------------------------------------------------------*
004440     MOVE 'N'                    TO WRK-ACHOU-PREDIO-LOC
004450     PERFORM 2200-TESTAR-PREDIO-LOC THRU 2200-END
004460        VARYING WRK-IDX-PRED-BUSCA FROM 1 BY 1
004470        UNTIL WRK-IDX-PRED-BUSCA > COPY011A-QTDE-PREDIO
004480           OR WRK-ACHOU-PREDIO-LOC = 'S'
004490     .
004500*----------------------------------------------------------------*
004510 2101-END.                       EXIT.
004520*----------------------------------------------------------------*
004530
004540 2200-TESTAR-PREDIO-LOC          SECTION.
004550*----------------------------------------------------------------*
004560     IF BD-NOME (WRK-IDX-PRED-BUSCA) = ARB-PREDIO (WRK-IDX-NO)
004570        MOVE 'S'                 TO WRK-ACHOU-PREDIO-LOC
004580        MOVE SPACES               TO WRK-NO-LOCAIS
004590        MOVE 1                     TO WRK-PONTEIRO-LOCAL
004600        PERFORM 2201-MONTAR-LOCAL THRU 2201-END
004610           VARYING WRK-IDX-LOC FROM 1 BY 1
004620           UNTIL WRK-IDX-LOC > BD-QTDE-LOCAL (WRK-IDX-PRED-BUSCA)
004630     END-IF
004640     .
004650*----------------------------------------------------------------*
004660 2200-END.                       EXIT.
004670*----------------------------------------------------------------*
004680
004690 2201-MONTAR-LOCAL               SECTION.
004700*----------------------------------------------------------------*
004710     IF WRK-IDX-LOC > 1
004720        STRING ', '               DELIMITED BY SIZE
004730               INTO WRK-NO-LOCAIS
004740               WITH POINTER WRK-PONTEIRO-LOCAL
004750        END-STRING
004760     END-IF
004770     STRING BD-LOCAL (WRK-IDX-PRED-BUSCA WRK-IDX-LOC)
004780                                   DELIMITED BY SPACE
004790               INTO WRK-NO-LOCAIS
004800               WITH POINTER WRK-PONTEIRO-LOCAL
004810     END-STRING
004820     .
004830*----------------------------------------------------------------*
004840 2201-END.                       EXIT.
004850*----------------------------------------------------------------*
004860
004870*----------------------------------------------------------------*
004880*    IMPRESSAO DA ARVORE DO CENARIO OTIMIZADO (MESMA LOGICA DA    *
004890*    SECAO 2000, SOBRE A ARVORE REL0010A-ARVORE-OTIM)                   *
004900*----------------------------------------------------------------*
004910 3000-IMPRIMIR-ARVORE-OTIM       SECTION.
004920*----------------------------------------------------------------*
004930     PERFORM 3001-IMPRIMIR-NO-OTIM THRU 3001-END
004940        VARYING WRK-IDX-NO FROM 1 BY 1
004950        UNTIL WRK-IDX-NO > ARO-QTDE
004960     .
004970*----------------------------------------------------------------*
004980*> cobol-lint CL002 3000-end
004990 3000-END.                       EXIT.
005000*----------------------------------------------------------------*
005010
005020 3001-IMPRIMIR-NO-OTIM           SECTION.
005030*----------------------------------------------------------------*
005040     MOVE ARO-PROFUND (WRK-IDX-NO) TO WRK-NO-NIVEL
005050     MOVE ARO-BEM (WRK-IDX-NO)     TO WRK-NO-BEM
005060     MOVE ARO-TAXA (WRK-IDX-NO)    TO WRK-NO-TAXA
005070     IF ARO-E-ERRO (WRK-IDX-NO)
005080        MOVE '*** BEM NAO ENCONTRADO/SEM PRODUTOR ***'
005090                                  TO WRK-NO-MARCA
005100     ELSE
005110        MOVE SPACES               TO WRK-NO-MARCA
005120     END-IF
005130     MOVE WRK-L-NO-BEM             TO WRK-L-BUFFER
005140     MOVE WRK-L-BUFFER             TO FD-REL0010A-LINHA
005150     WRITE FD-REL0010A-REGISTRO
005160     IF ARO-E-BRUTO (WRK-IDX-NO) OR ARO-E-ERRO (WRK-IDX-NO)
005170        CONTINUE
005180     ELSE
005190        PERFORM 3100-IMPRIMIR-DETALHE-OTIM THRU 3100-END
005200     END-IF
005210     .
005220*----------------------------------------------------------------*
005230*> cobol-lint CL002 3001-end
005240 3001-END.                       EXIT.
005250*----------------------------------------------------------------*
005260
005270 3100-IMPRIMIR-DETALHE-OTIM      SECTION.
005280*----------------------------------------------------------------*
005290     PERFORM 3101-ACHAR-LOCAIS-OTIM THRU 3101-END
005300     MOVE ARO-PREDIO (WRK-IDX-NO)  TO WRK-NO-PREDIO
005310     MOVE WRK-L-NO-PREDIO          TO WRK-L-BUFFER
005320     MOVE WRK-L-BUFFER             TO FD-REL0010A-LINHA
005330     WRITE FD-REL0010A-REGISTRO
005340
005350     MOVE ARO-QTD-PREDIOS (WRK-IDX-NO) TO WRK-NO-QTD-PREDIOS
005360     COMPUTE WRK-NO-PRODUT-DISP ROUNDED =
005370             ARO-PRODUTIVIDADE (WRK-IDX-NO) * 100
005380     MOVE WRK-L-NO-QTDE            TO WRK-L-BUFFER
005390     MOVE WRK-L-BUFFER             TO FD-REL0010A-LINHA
005400     WRITE FD-REL0010A-REGISTRO
005410
005420     MOVE ARO-MAO-OBRA-QTD (WRK-IDX-NO)   TO WRK-NO-MO-QTD
005430     MOVE ARO-MAO-OBRA-TIPO (WRK-IDX-NO)  TO WRK-NO-MO-TIPO
005440     MOVE ARO-TOTAL-MAO-OBRA (WRK-IDX-NO) TO WRK-NO-MO-TOTAL
005450     MOVE ARO-MAO-OBRA-TIPO (WRK-IDX-NO)  TO WRK-NO-MO-TIPO2
005460     MOVE WRK-L-NO-MAOOBRA          TO WRK-L-BUFFER
005470     MOVE WRK-L-BUFFER              TO FD-REL0010A-LINHA
005480     WRITE FD-REL0010A-REGISTRO
005490
005500     IF ARO-QTDE-MODIF (WRK-IDX-NO) > ZERO
005510        MOVE SPACES TO WRK-NO-MODIF-1 WRK-NO-MODIF-2 WRK-NO-MODIF-3
005520        MOVE ARO-NOME-MODIF (WRK-IDX-NO 1) TO WRK-NO-MODIF-1
005530        IF ARO-QTDE-MODIF (WRK-IDX-NO) > 1
005540           MOVE ARO-NOME-MODIF (WRK-IDX-NO 2) TO WRK-NO-MODIF-2
005550        END-IF
005560        IF ARO-QTDE-MODIF (WRK-IDX-NO) > 2
005570           MOVE ARO-NOME-MODIF (WRK-IDX-NO 3) TO WRK-NO-MODIF-3
005580        END-IF
005590        MOVE WRK-L-NO-MODIF          TO WRK-L-BUFFER
005600        MOVE WRK-L-BUFFER            TO FD-REL0010A-LINHA
005610        WRITE FD-REL0010A-REGISTRO
005620     END-IF
005630     .
005640*----------------------------------------------------------------*
005650*> cobol-lint CL002 3100-end
005660 3100-END.                       EXIT.
005670*----------------------------------------------------------------*
005680
005690 3101-ACHAR-LOCAIS-OTIM          SECTION.
005700*----------------------------------------------------------------*
005710     MOVE 'N'                    TO WRK-ACHOU-PREDIO-LOC
005720     PERFORM 3200-TESTAR-PREDIO-LOC THRU 3200-END
005730        VARYING WRK-IDX-PRED-BUSCA FROM 1 BY 1
005740        UNTIL WRK-IDX-PRED-BUSCA > COPY011A-QTDE-PREDIO
005750           OR WRK-ACHOU-PREDIO-LOC = 'S'
005760     .
005770*----------------------------------------------------------------*
005780 3101-END.                       EXIT.
005790*----------------------------------------------------------------*
005800
005810 3200-TESTAR-PREDIO-LOC          SECTION.
005820*----------------------------------------------------------------*
005830     IF BD-NOME (WRK-IDX-PRED-BUSCA) = ARO-PREDIO (WRK-IDX-NO)
005840        MOVE 'S'                 TO WRK-ACHOU-PREDIO-LOC
005850        MOVE SPACES               TO WRK-NO-LOCAIS
005860        MOVE 1                     TO WRK-PONTEIRO-LOCAL
005870        PERFORM 3201-MONTAR-LOCAL THRU 3201-END
005880           VARYING WRK-IDX-LOC FROM 1 BY 1
005890           UNTIL WRK-IDX-LOC > BD-QTDE-LOCAL (WRK-IDX-PRED-BUSCA)
005900     END-IF
005910     .
005920*----------------------------------------------------------------*
005930 3200-END.                       EXIT.
005940*----------------------------------------------------------------*
005950
005960 3201-MONTAR-LOCAL               SECTION.
005970*----------------------------------------------------------------*
005980     IF WRK-IDX-LOC > 1
005990        STRING ', '               DELIMITED BY SIZE
006000               INTO WRK-NO-LOCAIS
006010               WITH POINTER WRK-PONTEIRO-LOCAL
006020        END-STRING
006030     END-IF
006040     STRING BD-LOCAL (WRK-IDX-PRED-BUSCA WRK-IDX-LOC)
006050                                   DELIMITED BY SPACE
006060               INTO WRK-NO-LOCAIS
006070               WITH POINTER WRK-PONTEIRO-LOCAL
006080     END-STRING
006090     .
006100*----------------------------------------------------------------*
006110 3201-END.                       EXIT.
006120*----------------------------------------------------------------*
006130
006140*----------------------------------------------------------------*
006150*    CALCULO DO RESUMO COMPARATIVO - TOTAIS DE PREDIOS E MAO DE   *
006160*    OBRA NOS DOIS CENARIOS, E QUEBRA POR TIPO DE MAO DE OBRA      *
006170*    (CH-1189)                                                    *
006180*----------------------------------------------------------------*
006190 4000-CALCULAR-RESUMO            SECTION.
006200*----------------------------------------------------------------*
006210     MOVE ZERO                   TO WRK-TOT-PREDIOS-BASE
006220                                     WRK-TOT-PREDIOS-OTIM
006230                                     WRK-TOT-MAOOBRA-BASE
006240                                     WRK-TOT-MAOOBRA-OTIM
006250                                     WRK-QTDE-TIPO
006260     PERFORM 4001-SOMAR-BASE THRU 4001-END
006270        VARYING WRK-IDX-NO FROM 1 BY 1
006280        UNTIL WRK-IDX-NO > ARB-QTDE
006290     PERFORM 4002-SOMAR-OTIM THRU 4002-END
006300        VARYING WRK-IDX-NO FROM 1 BY 1
006310        UNTIL WRK-IDX-NO > ARO-QTDE
006320     SUBTRACT WRK-TOT-PREDIOS-OTIM FROM WRK-TOT-PREDIOS-BASE
006330        GIVING WRK-TOT-PREDIOS-ECONOM
006340     IF WRK-TOT-PREDIOS-BASE > ZERO
006350        COMPUTE WRK-PCT-EFICIENCIA ROUNDED =
006360                WRK-TOT-PREDIOS-ECONOM / WRK-TOT-PREDIOS-BASE * 100
006370     ELSE
006380        MOVE ZERO                TO WRK-PCT-EFICIENCIA
006390     END-IF
006400     SUBTRACT WRK-TOT-MAOOBRA-OTIM FROM WRK-TOT-MAOOBRA-BASE
006410        GIVING WRK-TOT-MAOOBRA-ECONOM
006420     IF WRK-TOT-MAOOBRA-BASE > ZERO
006430        COMPUTE WRK-PCT-REDUCAO ROUNDED =
006440                WRK-TOT-MAOOBRA-ECONOM / WRK-TOT-MAOOBRA-BASE * 100
006450     ELSE
006460        MOVE ZERO                TO WRK-PCT-REDUCAO
006470     END-IF
006480     PERFORM 4003-CALCULAR-TIPO THRU 4003-END
006490        VARYING WRK-IDX-TIPO FROM 1 BY 1
006500        UNTIL WRK-IDX-TIPO > WRK-QTDE-TIPO
006510     MOVE WRK-QTDE-TIPO            TO WRK-QTDE-TIPO-NUM
006520     MOVE WRK-TOT-MAOOBRA-BASE     TO WRK-DEBUG-MAOOBRA-NUM
006530     DISPLAY 'REL0010A - QTDE TIPOS NO RESUMO: ' WRK-QTDE-TIPO-DISPLAY
006540     DISPLAY 'REL0010A - MAO DE OBRA TOTAL BASE: '
006550             WRK-DEBUG-MAOOBRA-DISPLAY
006560     .
006570*----------------------------------------------------------------*
006580*> cobol-lint CL002 4000-end
006590 4000-END.                       EXIT.
006600*----------------------------------------------------------------*
006610
006620 4001-SOMAR-BASE                 SECTION.
006630*----------------------------------------------------------------*
006640     IF NOT ARB-E-BRUTO (WRK-IDX-NO) AND NOT ARB-E-ERRO (WRK-IDX-NO)
006650        ADD ARB-QTD-PREDIOS (WRK-IDX-NO)
006660                                  TO WRK-TOT-PREDIOS-BASE
006670        ADD ARB-TOTAL-MAO-OBRA (WRK-IDX-NO)
006680                                  TO WRK-TOT-MAOOBRA-BASE
006690        MOVE ARB-MAO-OBRA-TIPO (WRK-IDX-NO) TO WRK-TIPO-BUSCA-NOME
006700        PERFORM 4100-ACHAR-TIPO THRU 4100-END
006710        ADD ARB-TOTAL-MAO-OBRA (WRK-IDX-NO)
006720                          TO WRK-TIPO-BASE (WRK-IDX-TIPO-BUSCA)
006730     END-IF
006740     .
006750*----------------------------------------------------------------*
006760 4001-END.                       EXIT.
006770*----------------------------------------------------------------*
006780
006790*----------------------------------------------------------------*
006800*    ACHA OU CRIA A ENTRADA DO TIPO DE MAO DE OBRA (WRK-TIPO-     *
006810*    BUSCA-NOME) NA TABELA DE QUEBRA WRK-TAB-TIPO - REUTILIZADA   *
006820*    PELOS DOIS CENARIOS                                          *
006830*----------------------------------------------------------------*
006840 4100-ACHAR-TIPO                 SECTION.
006850*----------------------------------------------------------------*
006860     MOVE 'N'                    TO WRK-ACHOU-TIPO
006870     PERFORM 4101-TESTAR-TIPO THRU 4101-END
006880        VARYING WRK-IDX-TIPO-BUSCA FROM 1 BY 1
006890        UNTIL WRK-IDX-TIPO-BUSCA > WRK-QTDE-TIPO
006900           OR WRK-ACHOU-TIPO = 'S'
006910     IF WRK-ACHOU-TIPO = 'N'
006920        ADD 1                    TO WRK-QTDE-TIPO
006930        MOVE WRK-QTDE-TIPO        TO WRK-IDX-TIPO-BUSCA
006940        MOVE WRK-TIPO-BUSCA-NOME  TO WRK-TIPO-NOME (WRK-IDX-TIPO-BUSCA)
006950        MOVE ZERO                 TO WRK-TIPO-BASE (WRK-IDX-TIPO-BUSCA)
006960                                      WRK-TIPO-OTIM (WRK-IDX-TIPO-BUSCA)
006970     END-IF
006980     .
006990*----------------------------------------------------------------*
007000 4100-END.                       EXIT.
007010*----------------------------------------------------------------*
007020
007030 4101-TESTAR-TIPO                SECTION.
007040*----------------------------------------------------------------*
007050     IF WRK-TIPO-NOME (WRK-IDX-TIPO-BUSCA) = WRK-TIPO-BUSCA-NOME
007060        MOVE 'S'                 TO WRK-ACHOU-TIPO
007070     END-IF
007080     .
007090*----------------------------------------------------------------*
007100 4101-END.                       EXIT.
007110*----------------------------------------------------------------*
007120
007130 4002-SOMAR-OTIM                 SECTION.
007140*----------------------------------------------------------------*
007150     IF NOT ARO-E-BRUTO (WRK-IDX-NO) AND NOT ARO-E-ERRO (WRK-IDX-NO)
007160        ADD ARO-QTD-PREDIOS (WRK-IDX-NO)
007170                                  TO WRK-TOT-PREDIOS-OTIM
007180        ADD ARO-TOTAL-MAO-OBRA (WRK-IDX-NO)
007190                                  TO WRK-TOT-MAOOBRA-OTIM
007200        MOVE ARO-MAO-OBRA-TIPO (WRK-IDX-NO) TO WRK-TIPO-BUSCA-NOME
007210        PERFORM 4100-ACHAR-TIPO THRU 4100-END
007220        ADD ARO-TOTAL-MAO-OBRA (WRK-IDX-NO)
007230                          TO WRK-TIPO-OTIM (WRK-IDX-TIPO-BUSCA)
007240     END-IF
007250     .
007260*----------------------------------------------------------------*
007270 4002-END.                       EXIT.
007280*----------------------------------------------------------------*
007290
007300 4003-CALCULAR-TIPO              SECTION.
007310*----------------------------------------------------------------*
007320     SUBTRACT WRK-TIPO-OTIM (WRK-IDX-TIPO) FROM
007330              WRK-TIPO-BASE (WRK-IDX-TIPO)
007340        GIVING WRK-TIPO-DIF (WRK-IDX-TIPO)
007350     IF WRK-TIPO-BASE (WRK-IDX-TIPO) > ZERO
007360        COMPUTE WRK-TIPO-PCT (WRK-IDX-TIPO) ROUNDED =
007370                WRK-TIPO-DIF (WRK-IDX-TIPO) /
007380                WRK-TIPO-BASE (WRK-IDX-TIPO) * 100
007390     ELSE
007400        MOVE ZERO                TO WRK-TIPO-PCT (WRK-IDX-TIPO)
007410     END-IF
007420     .
007430*----------------------------------------------------------------*
007440 4003-END.                       EXIT.
007450*----------------------------------------------------------------*
007460
007470*----------------------------------------------------------------*
007480*    IMPRESSAO DO RESUMO COMPARATIVO                               *
007490*----------------------------------------------------------------*
007500 5000-IMPRIMIR-RESUMO            SECTION.
007510*----------------------------------------------------------------*
007520     MOVE WRK-L-RESUMO-TIT        TO WRK-L-BUFFER
007530     MOVE WRK-L-BUFFER             TO FD-REL0010A-LINHA
007540     WRITE FD-REL0010A-REGISTRO
007550
007560     MOVE WRK-TOT-PREDIOS-BASE     TO WRK-RES-PRED-BASE
007570     MOVE WRK-TOT-PREDIOS-OTIM     TO WRK-RES-PRED-OTIM
007580     MOVE WRK-TOT-PREDIOS-ECONOM   TO WRK-RES-PRED-ECON
007590     MOVE WRK-PCT-EFICIENCIA       TO WRK-RES-PRED-PCT
007600     MOVE WRK-L-RESUMO-PREDIOS     TO WRK-L-BUFFER
007610     MOVE WRK-L-BUFFER              TO FD-REL0010A-LINHA
007620     WRITE FD-REL0010A-REGISTRO
007630
007640     MOVE WRK-TOT-MAOOBRA-BASE      TO WRK-RES-MO-BASE
007650     MOVE WRK-TOT-MAOOBRA-OTIM      TO WRK-RES-MO-OTIM
007660     MOVE WRK-TOT-MAOOBRA-ECONOM    TO WRK-RES-MO-ECON
007670     MOVE WRK-PCT-REDUCAO           TO WRK-RES-MO-PCT
007680     MOVE WRK-L-RESUMO-MAOOBRA      TO WRK-L-BUFFER
007690     MOVE WRK-L-BUFFER               TO FD-REL0010A-LINHA
007700     WRITE FD-REL0010A-REGISTRO
007710
007720     PERFORM 5001-IMPRIMIR-TIPO THRU 5001-END
007730        VARYING WRK-IDX-TIPO FROM 1 BY 1
007740        UNTIL WRK-IDX-TIPO > WRK-QTDE-TIPO
007750     .
007760*----------------------------------------------------------------*
007770*> cobol-lint CL002 5000-end
007780 5000-END.                       EXIT.
007790*----------------------------------------------------------------*
007800
007810 5001-IMPRIMIR-TIPO              SECTION.
007820*----------------------------------------------------------------*
007830     MOVE WRK-TIPO-NOME (WRK-IDX-TIPO) TO WRK-RES-TIPO-NOME
007840     MOVE WRK-TIPO-BASE (WRK-IDX-TIPO) TO WRK-RES-TIPO-BASE
007850     MOVE WRK-TIPO-OTIM (WRK-IDX-TIPO) TO WRK-RES-TIPO-OTIM
007860     MOVE WRK-TIPO-DIF  (WRK-IDX-TIPO) TO WRK-RES-TIPO-DIF
007870     MOVE WRK-TIPO-PCT  (WRK-IDX-TIPO) TO WRK-RES-TIPO-PCT
007880     MOVE WRK-L-RESUMO-TIPO             TO WRK-L-BUFFER
007890     MOVE WRK-L-BUFFER                   TO FD-REL0010A-LINHA
007900     WRITE FD-REL0010A-REGISTRO
007910     .
007920*----------------------------------------------------------------*
007930 5001-END.                       EXIT.
007940*----------------------------------------------------------------*
007950
007960*----------------------------------------------------------------*
007970*    FECHAMENTO DO ARQUIVO DE SAIDA (ULTIMA CHAMADA DO BATCH)      *
007980*----------------------------------------------------------------*
007990 9900-FECHAR-ARQUIVO             SECTION.
008000*----------------------------------------------------------------*
008010     IF WRK-PRIMEIRA-CHAMADA = 'N'
008020        CLOSE REL0010A-SAIDA
008030     END-IF
008040     MOVE WRK-RETURN-CODE         TO WRK-RETURN-CODE-NUM
008050     DISPLAY 'REL0010A - RETURN CODE: ' WRK-RETURN-DISPLAY
008060     .
008070*----------------------------------------------------------------*
008080*> cobol-lint CL002 9900-end
008090 9900-END.                       EXIT.
008100*----------------------------------------------------------------*
008110
008120*----------------------------------------------------------------*
008130*    FINALIZAR PROGRAMA                                          *
008140*----------------------------------------------------------------*
008150*> cobol-lint CL002 9999-finalizar
008160 9999-FINALIZAR                  SECTION.
008170*----------------------------------------------------------------*
008180     GOBACK
008190     .
008200*----------------------------------------------------------------*
008210*> cobol-lint CL002 9999-end
008220 9999-END.                       EXIT.
008230*----------------------------------------------------------------*
