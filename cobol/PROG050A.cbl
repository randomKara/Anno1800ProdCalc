000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - ENGENHARIA DE PRODUCAO               *
000300* DATA.......: 28/02/1991                                       *
000400* DESCRICAO..: PROGRAMA PRINCIPAL DO LOTE DA CADEIA DE PRODUCAO. *
000500*              CARREGA OS CATALOGOS, LE AS METAS (TARGETS) E     *
000600*              CHAMA O MOTOR DE CALCULO NOS DOIS CENARIOS (BASE  *
000700*              E OTIMIZADO) E O RELATORIO, UMA META POR VEZ.     *
000800* NOME.......: PROG050A                                         *
000900* OBS.....   : CANDIDATO A JCL PROPRIO - NAO E CHAMADO POR       *
001000*              NENHUM OUTRO PROGRAMA DESTE SISTEMA.               *
001100******************************************************************
001200* HISTORICO DE ALTERACOES                                        *
001300*----------------------------------------------------------------*
001400* DATA       PROG  CHAMADO    DESCRICAO                          *
001500*----------------------------------------------------------------*
001600* 28/02/1991 MAZ   CH-0004    VERSAO INICIAL                      PROG050A
001700* 19/03/1995 MAZ   CH-0922    PASSA A CHAMAR CALCCD01 DUAS VEZES   PROG050A
001800*                             POR META (CENARIO BASE E OTIMIZADO)  PROG050A
001900* 14/06/1999 RCF   CH-1203    VIRADA DO MILENIO - SEM IMPACTO       PROG050A
002000*                             NESTE PROGRAMA                        PROG050A
002100* 08/03/2002 LSN   CH-1410    MENSAGEM DE ERRO NA CARGA PASSA A     PROG050A
002200*                             EXIBIR O NOME DA META EM PROCESSO     PROG050A
002250* 03/05/2004 JFS   CH-1483    FLAG DE NO BRUTO (ARB-/ARO-RAW-FLAG)  PROG050A
002260*                             PASSA DE 'S' P/ 'Y' - MESMO AJUSTE    PROG050A
002270*                             DO CH-1477 EM COPY010A/COPY011A.      PROG050A
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    PROG050A.
002500 AUTHOR.        M. AZEVEDO.
002600 INSTALLATION.  ENGENHARIA DE PRODUCAO.
002700 DATE-WRITTEN.  28/02/1991.
002800 DATE-COMPILED.
002900 SECURITY.      USO INTERNO - ENGENHARIA DE PRODUCAO.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-370.
003300 OBJECT-COMPUTER.   IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT TARGETS-FILE ASSIGN TO TARGETS
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS  IS WRK-STATUS-METAS.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  TARGETS-FILE
004400     LABEL RECORDS ARE STANDARD.
004500 01  FD-META-REG.
004600     05  FDT-BEM                  PIC X(20).
004700     05  FDT-TAXA                 PIC S9(5)V9(4).
004800     05  FILLER                   PIC X(10).
004900 WORKING-STORAGE SECTION.
005000*----------------------------------------------------------------*
005100*    CATALOGOS EM MEMORIA - CARREGADOS UMA UNICA VEZ PELO         *
005200*    CAD0010A (VER 1000-CARREGAR-CATALOGO)                        *
005300*----------------------------------------------------------------*
005400 COPY COPY010A.
005500 COPY COPY011A.
005600 COPY COPY012A.
005700 COPY COPY013A.
005800*----------------------------------------------------------------*
005900*    ARVORE DO CENARIO BASE E ARVORE DO CENARIO OTIMIZADO - DUAS  *
006000*    AREAS SEPARADAS, MESMO LEIAUTE DE COPY014A-ARVORE, POIS AS   *
006100*    DUAS PRECISAM EXISTIR AO MESMO TEMPO PARA O RELATORIO         *
006200*    (VER REL0010A - REL0010A-ARVORE-BASE / REL0010A-ARVORE-OTIM)  *
006300*----------------------------------------------------------------*
006400 01  WS-ARVORE-BASE.
006500     05  ARB-QTDE                PIC 9(04) COMP VALUE ZERO.
006600     05  FILLER                  PIC X(04).
006700     05  ARB-NO OCCURS 300 TIMES
006800                    INDEXED BY WS-IDX-ARB.
006900         10  ARB-PROFUND              PIC 9(02) COMP.
007000         10  ARB-BEM                  PIC X(20).
007100         10  ARB-TAXA                 PIC S9(07)V9(4).
007200         10  ARB-RAW-FLAG             PIC X(01).
007300             88  ARB-E-BRUTO                VALUE 'Y'.
007400             88  ARB-E-ERRO                 VALUE 'E'.
007500         10  ARB-PREDIO               PIC X(20).
007600         10  ARB-QTD-PREDIOS          PIC S9(07)V9(4).
007700         10  ARB-PRODUTIVIDADE        PIC S9(03)V9(4).
007800         10  ARB-MAO-OBRA-QTD         PIC 9(05).
007900         10  ARB-MAO-OBRA-TIPO        PIC X(12).
008000         10  ARB-TOTAL-MAO-OBRA       PIC S9(09)V9(4).
008100         10  ARB-QTDE-MODIF           PIC 9(02).
008200         10  ARB-NOME-MODIF OCCURS 3 TIMES
008300                            PIC X(20).
008400         10  ARB-QTDE-FILHO           PIC 9(02) COMP.
008500         10  FILLER                   PIC X(06).
008600 01  WS-ARVORE-OTIM.
008700     05  ARO-QTDE                PIC 9(04) COMP VALUE ZERO.
008800     05  FILLER                  PIC X(04).
008900     05  ARO-NO OCCURS 300 TIMES
009000                    INDEXED BY WS-IDX-ARO.
009100         10  ARO-PROFUND              PIC 9(02) COMP.
009200         10  ARO-BEM                  PIC X(20).
009300         10  ARO-TAXA                 PIC S9(07)V9(4).
009400         10  ARO-RAW-FLAG             PIC X(01).
009500             88  ARO-E-BRUTO                VALUE 'Y'.
009600             88  ARO-E-ERRO                 VALUE 'E'.
009700         10  ARO-PREDIO               PIC X(20).
009800         10  ARO-QTD-PREDIOS          PIC S9(07)V9(4).
009900         10  ARO-PRODUTIVIDADE        PIC S9(03)V9(4).
010000         10  ARO-MAO-OBRA-QTD         PIC 9(05).
010100         10  ARO-MAO-OBRA-TIPO        PIC X(12).
010200         10  ARO-TOTAL-MAO-OBRA       PIC S9(09)V9(4).
010300         10  ARO-QTDE-MODIF           PIC 9(02).
010400         10  ARO-NOME-MODIF OCCURS 3 TIMES
010500                            PIC X(20).
010600         10  ARO-QTDE-FILHO           PIC 9(02) COMP.
010700         10  FILLER                   PIC X(06).
010800*----------------------------------------------------------------*
010900*    FLAGS DE CONTROLE DE ARQUIVO E DE CHAMADA                    *
011000*----------------------------------------------------------------*
011100 01  WRK-STATUS-METAS            PIC X(02) VALUE '00'.
011200 01  WRK-STATUS-METAS-NUM REDEFINES WRK-STATUS-METAS
011300                                PIC 9(02).
011400 01  WRK-FIM-METAS                PIC X(01) VALUE 'N'.
011500     88  FIM-METAS-SIM                  VALUE 'S'.
011600 01  WRK-NAO-OTIMIZADO            PIC X(01) VALUE 'N'.
011700 01  WRK-SIM-OTIMIZADO            PIC X(01) VALUE 'S'.
011800 01  WRK-FECHAR-RELATORIO         PIC X(01) VALUE 'N'.
011900 01  WRK-RETURN-CODE              PIC S9(4) COMP VALUE ZERO.
012000 01  WRK-CONTADOR-METAS           PIC 9(05) COMP VALUE ZERO.
012100 01  WRK-CONTADOR-METAS-DISP      PIC ZZZZ9.
012200 01  WRK-RETCODE-MSG              PIC S9(4).
012300 01  WRK-RETCODE-MSG-X REDEFINES WRK-RETCODE-MSG
012400                                PIC X(04).
012500 01  WRK-NOME-META-ERRO           PIC X(20) VALUE SPACES.
012600 01  WRK-NOME-META-ERRO-X REDEFINES WRK-NOME-META-ERRO
012700                                PIC X(20).
012800
012900 PROCEDURE DIVISION.
013000*----------------------------------------------------------------*
013100*    PROCESSAMENTO PRINCIPAL DO LOTE                               *
013200*----------------------------------------------------------------*
013300*> cobol-lint CL002 0000-processar
013400 0000-PROCESSAR                  SECTION.
013500*----------------------------------------------------------------*
013600     MOVE ZERO                   TO WRK-RETURN-CODE
013700     PERFORM 1000-CARREGAR-CATALOGO THRU 1000-END
013800     IF WRK-RETURN-CODE = ZERO
013900        PERFORM 2000-ABRIR-METAS THRU 2000-END
014000        PERFORM 2010-LER-UMA-META THRU 2010-END
014100           UNTIL FIM-METAS-SIM
014200        PERFORM 2100-FECHAR-METAS THRU 2100-END
014300        MOVE 'S'                 TO WRK-FECHAR-RELATORIO
014400        PERFORM 5000-CHAMAR-RELATORIO THRU 5000-END
014500     END-IF
014600     PERFORM 9999-FINALIZAR THRU 9999-END
014700     .
014800*----------------------------------------------------------------*
014900*> cobol-lint CL002 0000-end
015000 0000-END.                       EXIT.
015100*----------------------------------------------------------------*
015200
015300*----------------------------------------------------------------*
015400*    CARGA DOS CATALOGOS DE BENS, PREDIOS E MODIFICADORES         *
015500*----------------------------------------------------------------*
015600 1000-CARREGAR-CATALOGO          SECTION.
015700*----------------------------------------------------------------*
015800     CALL 'CAD0010A' USING COPY010A-REGISTRO
015900                            COPY011A-REGISTRO
016000                            COPY012A-REGISTRO
016100                            WRK-RETURN-CODE
016200     IF WRK-RETURN-CODE NOT = ZERO
016300        MOVE WRK-RETURN-CODE      TO WRK-RETCODE-MSG
016400        DISPLAY 'PROG050A - ERRO NA CARGA DE CATALOGO - RC='
016500                WRK-RETCODE-MSG-X
016600     END-IF
016700     .
016800*----------------------------------------------------------------*
016900*> cobol-lint CL002 1000-end
017000 1000-END.                       EXIT.
017100*----------------------------------------------------------------*
017200
017300*----------------------------------------------------------------*
017400*    ABERTURA DO ARQUIVO DE METAS (TARGETS)                        *
017500*----------------------------------------------------------------*
017600 2000-ABRIR-METAS                SECTION.
017700*----------------------------------------------------------------*
017800     MOVE 'N'                    TO WRK-FIM-METAS
017900     OPEN INPUT TARGETS-FILE
018000     IF WRK-STATUS-METAS NOT = '00'
018100        MOVE 80                  TO WRK-RETURN-CODE
018200        MOVE 'S'                  TO WRK-FIM-METAS
018300        DISPLAY 'PROG050A - ERRO NA ABERTURA DE TARGETS - STATUS='
018400                WRK-STATUS-METAS-NUM
018500     END-IF
018600     .
018700*----------------------------------------------------------------*
018800*> cobol-lint CL002 2000-end
018900 2000-END.                       EXIT.
019000*----------------------------------------------------------------*
019100
019200*----------------------------------------------------------------*
019300*    LEITURA DE UMA META E PROCESSAMENTO COMPLETO (OS DOIS         *
019400*    CENARIOS MAIS A CHAMADA DO RELATORIO)                         *
019500*----------------------------------------------------------------*
019600 2010-LER-UMA-META                SECTION.
019700*----------------------------------------------------------------*
019800     READ TARGETS-FILE INTO COPY013A-REGISTRO
019900        AT END MOVE 'S'          TO WRK-FIM-METAS
020000        NOT AT END PERFORM 3000-PROCESSAR-META THRU 3000-END
020100     END-READ
020200     .
020300*----------------------------------------------------------------*
020400*> cobol-lint CL002 2010-end
020500 2010-END.                       EXIT.
020600*----------------------------------------------------------------*
020700
020800*----------------------------------------------------------------*
020900*    FECHAMENTO DO ARQUIVO DE METAS                                *
021000*----------------------------------------------------------------*
021100 2100-FECHAR-METAS               SECTION.
021200*----------------------------------------------------------------*
021300     CLOSE TARGETS-FILE
021400     .
021500*----------------------------------------------------------------*
021600*> cobol-lint CL002 2100-end
021700 2100-END.                       EXIT.
021800*----------------------------------------------------------------*
021900
022000*----------------------------------------------------------------*
022100*    PROCESSA UMA META - CALCULA O CENARIO BASE, O CENARIO         *
022200*    OTIMIZADO E CHAMA O RELATORIO COMPARATIVO                     *
022300*----------------------------------------------------------------*
022400 3000-PROCESSAR-META             SECTION.
022500*----------------------------------------------------------------*
022600     ADD 1                       TO WRK-CONTADOR-METAS
022700     DISPLAY 'PROG050A - PROCESSANDO META: ' TG-BEM
022800     MOVE ZERO                    TO ARB-QTDE
022900     CALL 'CALCCD01' USING COPY010A-REGISTRO
023000                            COPY011A-REGISTRO
023100                            COPY012A-REGISTRO
023200                            COPY013A-REGISTRO
023300                            WRK-NAO-OTIMIZADO
023400                            WS-ARVORE-BASE
023500                            WRK-RETURN-CODE
023600     IF WRK-RETURN-CODE NOT = ZERO
023700        MOVE TG-BEM               TO WRK-NOME-META-ERRO
023800        DISPLAY 'PROG050A - ERRO NO CENARIO BASE DA META '
023900                WRK-NOME-META-ERRO-X
024000     END-IF
024100     MOVE ZERO                    TO ARO-QTDE
024200     CALL 'CALCCD01' USING COPY010A-REGISTRO
024300                            COPY011A-REGISTRO
024400                            COPY012A-REGISTRO
024500                            COPY013A-REGISTRO
024600                            WRK-SIM-OTIMIZADO
024700                            WS-ARVORE-OTIM
024800                            WRK-RETURN-CODE
024900     IF WRK-RETURN-CODE NOT = ZERO
025000        MOVE TG-BEM               TO WRK-NOME-META-ERRO
025100        DISPLAY 'PROG050A - ERRO NO CENARIO OTIMIZADO DA META '
025200                WRK-NOME-META-ERRO-X
025300     END-IF
025400     MOVE 'N'                     TO WRK-FECHAR-RELATORIO
025500     PERFORM 5000-CHAMAR-RELATORIO THRU 5000-END
025600     .
025700*----------------------------------------------------------------*
025800*> cobol-lint CL002 3000-end
025900 3000-END.                       EXIT.
026000*----------------------------------------------------------------*
026100
026200*----------------------------------------------------------------*
026300*    CHAMADA DO RELATORIO - UMA VEZ POR META, MAIS UMA CHAMADA     *
026400*    FINAL (WRK-FECHAR-RELATORIO = 'S') PARA FECHAR O ARQUIVO      *
026500*----------------------------------------------------------------*
026600 5000-CHAMAR-RELATORIO           SECTION.
026700*----------------------------------------------------------------*
026800     CALL 'REL0010A' USING COPY011A-REGISTRO
026900                            COPY013A-REGISTRO
027000                            WS-ARVORE-BASE
027100                            WS-ARVORE-OTIM
027200                            WRK-FECHAR-RELATORIO
027300                            WRK-RETURN-CODE
027400     IF WRK-RETURN-CODE NOT = ZERO
027500        DISPLAY 'PROG050A - ERRO NA CHAMADA DE REL0010A - RC='
027600                WRK-RETURN-CODE
027700     END-IF
027800     .
027900*----------------------------------------------------------------*
028000*> cobol-lint CL002 5000-end
028100 5000-END.                       EXIT.
028200*----------------------------------------------------------------*
028300
028400*----------------------------------------------------------------*
028500*    ENCERRAMENTO DO LOTE                                          *
028600*----------------------------------------------------------------*
028700 9999-FINALIZAR                  SECTION.
028800*----------------------------------------------------------------*
028900     MOVE WRK-CONTADOR-METAS      TO WRK-CONTADOR-METAS-DISP
029000     DISPLAY 'PROG050A - QTDE. DE METAS PROCESSADAS: '
029100             WRK-CONTADOR-METAS-DISP
029200     DISPLAY 'PROG050A - FIM DE PROCESSAMENTO.'
029300     STOP RUN
029400     .
029500*----------------------------------------------------------------*
029600*> cobol-lint CL002 9999-end
029700 9999-END.                       EXIT.
029800*----------------------------------------------------------------*
