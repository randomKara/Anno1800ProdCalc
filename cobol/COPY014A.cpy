000100******************************************************************
000200* PROGRAMADOR: M. AZEVEDO - ENGENHARIA DE PRODUCAO               *
000300* DATA.......: 12/02/1991                                       *
000400* DESCRICAO..: BOOK DO NO DA ARVORE DE PRODUCAO (CALCULADO)      *
000500* NOME.......: COPY014A                                         *
000600*----------------------------------------------------------------*
000700* ND-PILHA  = PILHA DE EXPANSAO (SUBSTITUI A RECURSAO DO PL/1    *
000800*             ORIGINAL - A EXPANSAO E FEITA NO SENTIDO PROFUNDO  *
000900*             EMPILHANDO OS INSUMOS DE CADA PREDIO EM ORDEM      *
001000*             INVERSA, PARA QUE A DESEMPILHAGEM PRESERVE A       *
001100*             ORDEM DA RECEITA NA ARVORE IMPRESSA.               *
001200* ND-ARVORE = NOS JA RESOLVIDOS, NA ORDEM DE IMPRESSAO           *
001210* NODE-RAW-FLAG = 'Y' NO BRUTO (SEM PREDIO), 'N' NO FABRICADO.   *
001220*                 'E' (NODE-E-ERRO) E EXTENSAO DA OFICINA PARA   *
001230*                 MARCAR PRODUTOR NAO ENCONTRADO NA ARVORE -     *
001240*                 NAO FAZ PARTE DO PAR Y/N DO BEM/PREDIO.        *
001300*----------------------------------------------------------------*
001400* 27/05/1992 MAZ  CH-0512  AUMENTO DA PILHA PARA 300 POSICOES    *
001500* 14/06/1999 RCF  CH-1203  VIRADA DO MILENIO - SEM IMPACTO DATAS *
001550* 03/05/2004 JFS  CH-1483  FLAG DE NO BRUTO PASSA DE 'S' P/ 'Y', *
001560*                          MESMO PADRAO DO BEM (COPY010A) E DO   *
001570*                          PREDIO ELETRIFICAVEL (COPY011A).      *
001600******************************************************************
001700 01  COPY014A-PILHA.
001800     05  ND-PILHA-TOPO           PIC 9(04) COMP VALUE ZERO.
001900     05  FILLER                  PIC X(04).
002000     05  ND-PILHA OCCURS 300 TIMES
002100                  INDEXED BY COPY014A-IDX-PILHA.
002200         10  ND-PILHA-BEM         PIC X(20).
002300         10  ND-PILHA-TAXA        PIC S9(07)V9(4).
002400         10  ND-PILHA-PROFUND     PIC 9(02) COMP.
002500         10  FILLER               PIC X(04).
002600
002700 01  COPY014A-ARVORE.
002800     05  ND-ARVORE-QTDE          PIC 9(04) COMP VALUE ZERO.
002900     05  FILLER                  PIC X(04).
003000     05  ND-ARVORE OCCURS 300 TIMES
003100                   INDEXED BY COPY014A-IDX-ARVORE.
003200         10  ND-PROFUND              PIC 9(02) COMP.
003300         10  NODE-GOOD-NAME          PIC X(20).
003400         10  NODE-TARGET-RATE        PIC S9(07)V9(4).
003500         10  NODE-RAW-FLAG           PIC X(01).
003600             88  NODE-E-BRUTO              VALUE 'Y'.
003700             88  NODE-E-ERRO               VALUE 'E'.
003800         10  NODE-BLD-NAME           PIC X(20).
003900         10  NODE-BLD-COUNT          PIC S9(07)V9(4).
004000         10  NODE-PRODUCTIVITY       PIC S9(03)V9(4).
004100         10  NODE-WORKFORCE-PER-BLD  PIC 9(05).
004200         10  NODE-WORKFORCE-TYPE     PIC X(12).
004300         10  NODE-TOTAL-WORKFORCE    PIC S9(09)V9(4).
004400         10  NODE-QTDE-MODIF         PIC 9(02).
004500         10  NODE-MODIFIER-NAMES OCCURS 3 TIMES
004600                                 PIC X(20).
004700         10  NODE-QTDE-FILHO         PIC 9(02) COMP.
004800         10  FILLER                  PIC X(06).
